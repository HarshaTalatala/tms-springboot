000100*****************************************************************         
000200* TMSCWA  -  COMMON CALL WORK AREA                                        
000300*            PASSED BY TMSB100 TO EVERY TRANSACTION SUBROUTINE            
000400*            (TMSVLOD/TMSVBID/TMSVRNK/TMSVBKG/TMSVTRN) ON EVERY           
000500*            CALL.  THE SUBROUTINE SETS WK-C-CWA-REASON TO                
000600*            SPACES WHEN THE TRANSACTION APPLIES CLEAN, OR TO ONE         
000700*            OF THE REASON VALUES BELOW WHEN IT IS REJECTED -             
000800*            NO MASTER FIELD IS TO BE MOVED BY THE SUBROUTINE             
000900*            ONCE THE REASON IS SET.                                      
001000*****************************************************************         
001100* AMENDMENT HISTORY:                                                      
001200*****************************************************************         
001300* TMS0001 - JRH    - 02/14/1989 - INITIAL VERSION.                        
001400* TMS0037 - JRH    - 09/02/1991 - ADD WK-C-CWA-KEY-3 FOR THE              
001500*                                 THREE-KEY BOOKING LOOKUPS.              
001600* TMS0088 - DLP    - 06/21/1994 - ADD RANK-COUNT FOR BB REQUESTS.         
001700* Y2K0014 - MPK    - 11/09/1998 - EXPANDED WK-C-CWA-TIMESTAMP TO          
001800*                                 9(14) FOR CENTURY COMPLIANCE.           
001900*****************************************************************         
002000 01  WK-C-CWA-LINKAGE.                                                    
002100     05  WK-C-CWA-TXN-CODE         PIC X(02).                             
002200     05  WK-C-CWA-TIMESTAMP        PIC 9(14).                     Y2K0014 
002300     05  WK-C-CWA-KEY-1            PIC 9(08).                             
002400     05  WK-C-CWA-KEY-2            PIC 9(08).                             
002500     05  WK-C-CWA-KEY-3            PIC 9(08).                     TMS0037 
002600     05  WK-C-CWA-RESULT-KEY       PIC 9(08).                             
002700     05  WK-C-CWA-RANK-COUNT       PIC 9(04) COMP.                TMS0088 
002800     05  WK-C-CWA-REASON           PIC X(21) VALUE SPACES.                
002900         88  WK-C-CWA-APPLIED                 VALUE SPACES.               
003000         88  WK-C-CWA-NOT-FOUND               VALUE "NOT FOUND".          
003100         88  WK-C-CWA-INVALID-STATUS                                      
003200                             VALUE "INVALID STATUS".                      
003300         88  WK-C-CWA-INSUFF-CAPACITY                                     
003400                             VALUE "INSUFFICIENT CAPACITY".               
003500     05  FILLER                    PIC X(08).                             
