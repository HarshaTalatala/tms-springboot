000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TMSVBKG.                                                 
000500 AUTHOR.         ACCENTURE.                                               
000600 INSTALLATION.   FREIGHT OPERATIONS - DATA CENTER.                        
000700 DATE-WRITTEN.   11 MAY 1990.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       UNCLASSIFIED.                                            
001000*=================================================================        
001100*                                                                         
001200*PROGRAM DESCRIPTION: CREATE (KC) OR CANCEL (KX) A BOOKING.               
001300*                                                                         
001400* KC - ALLOCATE TRUCKS FROM AN ACCEPTED BID INTO A BOOKING,               
001500*      DECREMENT THE TRANSPORTER'S FLEET LINE AND THE LOAD'S              
001600*      REMAINING-TRUCKS, FLIP THE LOAD TO BOOKED WHEN EXHAUSTED.          
001700* KX - REVERSE ALL OF THE ABOVE.                                          
001800*                                                                         
001900*=================================================================        
002000*                                                                         
002100* HISTORY OF MODIFICATION:                                                
002200*=================================================================        
002300*                                                                         
002400* MOD.#    INIT    DATE        DESCRIPTION                                
002500* ------   ------  ----------  --------------------------------           
002600* TMS0040  CMT     05/11/1990 - INITIAL VERSION - KC ONLY.                
002700* TMS0067  CMT     01/30/1992 - ADD KX (CANCEL BOOKING).                  
002800* TMS0210  SKT     05/11/2001 - KX REVERSAL WAS REOPENING THE LOAD        
002900*                                FOR BIDDING EVEN WHEN REMAINING-         
003000*                                TRUCKS WAS NOT BACK TO TRUCKS-           
003100*                                REQUIRED - FIXED TO CHECK BOTH           
003200*                                CONDITIONS.                              
003300* TMS0226  SKT    10/14/2002 - KC WAS TREATING A REGISTERED               
003400*                               TRANSPORTER WITH NO MATCHING              
003500*                               FLEET LINES AS NOT FOUND INSTEAD          
003600*                               OF INSUFFICIENT CAPACITY.  A130           
003700*                               NOW CHECKS TRAN-TABLE FOR                 
003800*                               EXISTENCE BEFORE TESTING THE              
003900*                               FLEET.                                    
004000* TMS0231  SKT    11/04/2002 - ADDED A SPECIAL-NAMES PARAGRAPH AND        
004100*                               CALL-COUNT FOR THE TRACE DUMP.            
004200*=================================================================        
004300*                                                                         
004400 EJECT                                                                    
004500 ENVIRONMENT DIVISION.                                                    
004600********************                                                      
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER. IBM-AS400.                                              
004900 OBJECT-COMPUTER. IBM-AS400.                                              
005000 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.                          
005100 EJECT                                                                    
005200***************                                                           
005300 DATA DIVISION.                                                           
005400***************                                                           
005500*************************                                                 
005600 WORKING-STORAGE SECTION.                                                 
005700*************************                                                 
005800 01  FILLER                       PIC X(24)  VALUE                        
005900     "** PROGRAM TMSVBKG   **".                                           
006000*                                                                         
006100 01  WK-C-WORK-AREA.                                                      
006200     05  WK-C-FOUND-SW             PIC X(01)  VALUE "N".                  
006300         88  WK-C-FOUND                       VALUE "Y".                  
006400     05  WK-C-WAS-BOOKED-SW        PIC X(01)  VALUE "N".                  
006500         88  WK-C-WAS-BOOKED                  VALUE "Y".                  
006600*                                                                         
006700* ---------------- DIAGNOSTIC CALL COUNTER -----------------*             
006800 77  WS-BKG-CALL-COUNT      PIC 9(05)  COMP VALUE ZERO.                   
006900*                                                                         
007000 EJECT                                                                    
007100*****************                                                         
007200 LINKAGE SECTION.                                                         
007300*****************                                                         
007400 01  WK-C-CWA-LINKAGE.                                                    
007500     COPY TMSCWA.                                                         
007600*                                                                         
007700 01  LOAD-TABLE.                                                          
007800     05  LOAD-TAB-COUNT            PIC 9(05)  COMP.                       
007900     05  LOAD-TAB-NEXT-ID          PIC 9(08)  COMP.                       
008000     05  LOAD-TAB-ENTRY OCCURS 2000 TIMES                                 
008100                         INDEXED BY LOAD-IDX.                             
008200         COPY TMSLOAD.                                                    
008300*                                                                         
008400 01  TRAN-TABLE.                                                          
008500     05  TRAN-TAB-COUNT            PIC 9(05)  COMP.                       
008600     05  TRAN-TAB-NEXT-ID          PIC 9(08)  COMP.                       
008700     05  TRAN-TAB-ENTRY OCCURS 300 TIMES                                  
008800                         INDEXED BY TRAN-IDX.                             
008900         COPY TMSTRAN.                                                    
009000*                                                                         
009100 01  TRUCK-TABLE.                                                         
009200     05  TRUCK-TAB-COUNT           PIC 9(05)  COMP.                       
009300     05  TRUCK-TAB-NEXT-ID         PIC 9(08)  COMP.                       
009400     05  TRUCK-TAB-ENTRY OCCURS 1500 TIMES                                
009500                         INDEXED BY TRUCK-IDX.                            
009600         COPY TMSTRUK.                                                    
009700*                                                                         
009800 01  BID-TABLE.                                                           
009900     05  BID-TAB-COUNT             PIC 9(05)  COMP.                       
010000     05  BID-TAB-NEXT-ID           PIC 9(08)  COMP.                       
010100     05  BID-TAB-ENTRY OCCURS 4000 TIMES                                  
010200                         INDEXED BY BID-IDX.                              
010300         COPY TMSBID.                                                     
010400*                                                                         
010500 01  BKG-TABLE.                                                           
010600     05  BKG-TAB-COUNT             PIC 9(05)  COMP.                       
010700     05  BKG-TAB-NEXT-ID           PIC 9(08)  COMP.                       
010800     05  BKG-TAB-ENTRY OCCURS 4000 TIMES                                  
010900                         INDEXED BY BKG-IDX.                              
011000         COPY TMSBKG.                                                     
011100*                                                                         
011200 01  LK-TXN-DATA                   PIC X(184).                            
011300 01  LK-KC-DATA REDEFINES LK-TXN-DATA.                                    
011400     05  LK-KC-LOAD-ID             PIC 9(08).                             
011500     05  LK-KC-BID-ID              PIC 9(08).                             
011600     05  LK-KC-TRAN-ID             PIC 9(08).                             
011700     05  LK-KC-ALLOCATED-TRUCKS    PIC 9(04).                             
011800     05  LK-KC-FINAL-RATE          PIC S9(09)V99 COMP-3.                  
011900     05  LK-KC-FINAL-RATE-R REDEFINES LK-KC-FINAL-RATE                    
012000                                   PIC X(06).                             
012100*        RAW PACKED BYTES - DUMP/TRACE ROUTINE ONLY                       
012200     05  FILLER                    PIC X(150).                            
012300 01  LK-KX-DATA REDEFINES LK-TXN-DATA.                                    
012400     05  LK-KX-BKG-ID              PIC 9(08).                             
012500     05  FILLER                    PIC X(176).                            
012600*                                                                         
012700 EJECT                                                                    
012800********************************************************                  
012900 PROCEDURE DIVISION USING WK-C-CWA-LINKAGE                                
013000                          LOAD-TABLE                                      
013100                          TRAN-TABLE                                      
013200                          TRUCK-TABLE                                     
013300                          BID-TABLE                                       
013400                          BKG-TABLE                                       
013500                          LK-TXN-DATA.                                    
013600********************************************************                  
013700 MAIN-MODULE.                                                             
013800     ADD      1                    TO WS-BKG-CALL-COUNT.                  
013900     EVALUATE WK-C-CWA-TXN-CODE                                           
014000         WHEN "KC"                                                        
014100              PERFORM A100-CREATE-BOOKING                                 
014200                 THRU A100-CREATE-BOOKING-EX                              
014300         WHEN "KX"                                                        
014400              PERFORM A200-CANCEL-BOOKING                                 
014500                 THRU A200-CANCEL-BOOKING-EX                              
014600     END-EVALUATE.                                                        
014700     EXIT PROGRAM.                                                        
014800*                                                                         
014900 EJECT                                                                    
015000*----------------------------------------------------------------*        
015100 A100-CREATE-BOOKING.                                                     
015200*----------------------------------------------------------------*        
015300*    LOAD, BID AND TRANSPORTER MUST ALL EXIST.  ALLOCATION MAY            
015400*    NOT EXCEED THE LOAD'S REMAINING-TRUCKS.  ONLY THE FIRST              
015500*    MATCHING FLEET LINE (SAME TYPE, COUNT AT LEAST THE                   
015600*    ALLOCATION) IS DECREMENTED - IF NONE QUALIFIES THE FLEET IS          
015700*    LEFT UNCHANGED AND THE BOOKING STILL PROCEEDS.                       
015800*                                                                         
015900     MOVE     LK-KC-LOAD-ID        TO WK-C-CWA-KEY-1.                     
016000     PERFORM  A110-FIND-LOAD.                                             
016100     IF       NOT WK-C-FOUND                                              
016200              SET WK-C-CWA-NOT-FOUND TO TRUE                              
016300              GO TO A100-CREATE-BOOKING-EX.                               
016400*                                                                         
016500     MOVE     LK-KC-BID-ID         TO WK-C-CWA-KEY-2.                     
016600     PERFORM  A120-FIND-BID.                                              
016700     IF       NOT WK-C-FOUND                                              
016800              SET WK-C-CWA-NOT-FOUND TO TRUE                              
016900              GO TO A100-CREATE-BOOKING-EX.                               
017000*                                                                         
017100     MOVE     LK-KC-TRAN-ID        TO WK-C-CWA-KEY-3.                     
017200     PERFORM  A130-FIND-TRANSPORTER.                                      
017300     IF       NOT WK-C-FOUND                                              
017400              SET WK-C-CWA-NOT-FOUND TO TRUE                              
017500              GO TO A100-CREATE-BOOKING-EX.                               
017600*                                                                         
017700     IF       LK-KC-ALLOCATED-TRUCKS >                                    
017800              LOAD-REMAINING-TRUCKS (LOAD-IDX)                            
017900              SET WK-C-CWA-INSUFF-CAPACITY TO TRUE                        
018000              GO TO A100-CREATE-BOOKING-EX.                               
018100*                                                                         
018200     PERFORM  A140-DECREMENT-FLEET-LINE.                                  
018300*                                                                         
018400     SUBTRACT LK-KC-ALLOCATED-TRUCKS FROM                                 
018500              LOAD-REMAINING-TRUCKS (LOAD-IDX).                           
018600     IF       LOAD-REMAINING-TRUCKS (LOAD-IDX) = ZERO                     
018700              MOVE "BOOKED"        TO LOAD-STATUS (LOAD-IDX)              
018800     END-IF.                                                              
018900*                                                                         
019000     ADD      1                    TO BKG-TAB-COUNT.                      
019100     SET      BKG-IDX              TO BKG-TAB-COUNT.                      
019200     ADD      1                    TO BKG-TAB-NEXT-ID.                    
019300     MOVE     BKG-TAB-NEXT-ID      TO BKG-ID (BKG-IDX)                    
019400                                      WK-C-CWA-RESULT-KEY.                
019500     MOVE     LK-KC-LOAD-ID        TO BKG-LOAD-ID (BKG-IDX).              
019600     MOVE     LK-KC-BID-ID         TO BKG-BID-ID (BKG-IDX).               
019700     MOVE     LK-KC-TRAN-ID        TO BKG-TRAN-ID (BKG-IDX).              
019800     MOVE     LK-KC-ALLOCATED-TRUCKS TO                                   
019900              BKG-ALLOCATED-TRUCKS (BKG-IDX).                             
020000     MOVE     LK-KC-FINAL-RATE     TO BKG-FINAL-RATE (BKG-IDX).           
020100     MOVE     "CONFIRMED"          TO BKG-STATUS (BKG-IDX).               
020200     MOVE     WK-C-CWA-TIMESTAMP   TO BKG-BOOKED-AT (BKG-IDX).            
020300*                                                                         
020400     MOVE     "ACCEPTED"           TO BID-STATUS (BID-IDX).               
020500     SET      WK-C-CWA-APPLIED     TO TRUE.                               
020600*                                                                         
020700 A100-CREATE-BOOKING-EX.                                                  
020800     EXIT.                                                                
020900*                                                                         
021000 A110-FIND-LOAD.                                                          
021100     MOVE     "N"                  TO WK-C-FOUND-SW.                      
021200     PERFORM  A111-TEST-ONE-LOAD                                          
021300        VARYING LOAD-IDX FROM 1 BY 1                                      
021400        UNTIL LOAD-IDX > LOAD-TAB-COUNT OR WK-C-FOUND.                    
021500*                                                                         
021600 A111-TEST-ONE-LOAD.                                                      
021700     IF       LOAD-ID (LOAD-IDX) = LK-KC-LOAD-ID                          
021800              MOVE "Y"             TO WK-C-FOUND-SW                       
021900     END-IF.                                                              
022000*                                                                         
022100 A120-FIND-BID.                                                           
022200     MOVE     "N"                  TO WK-C-FOUND-SW.                      
022300     PERFORM  A121-TEST-ONE-BID                                           
022400        VARYING BID-IDX FROM 1 BY 1                                       
022500        UNTIL BID-IDX > BID-TAB-COUNT OR WK-C-FOUND.                      
022600*                                                                         
022700 A121-TEST-ONE-BID.                                                       
022800     IF       BID-ID (BID-IDX) = LK-KC-BID-ID                             
022900              MOVE "Y"             TO WK-C-FOUND-SW                       
023000     END-IF.                                                              
023100*                                                                         
023200 A130-FIND-TRANSPORTER.                                                   
023300*    CONFIRM THE TRANSPORTER IS REGISTERED BEFORE RELYING ON      TMS0226 
023400*    THE FLEET TABLE - A REGISTERED TRANSPORTER WITH NO           TMS0226 
023500*    MATCHING FLEET LINE MUST STILL BE FOUND HERE.                TMS0226 
023600*                                                                         
023700     MOVE     "N"                  TO WK-C-FOUND-SW.                      
023800     PERFORM  A131-TEST-ONE-TRANSPORTER                                   
023900        VARYING TRAN-IDX FROM 1 BY 1                                      
024000        UNTIL TRAN-IDX > TRAN-TAB-COUNT OR WK-C-FOUND.                    
024100*                                                                         
024200 A131-TEST-ONE-TRANSPORTER.                                               
024300     IF       TRAN-ID (TRAN-IDX) = LK-KC-TRAN-ID                          
024400              MOVE "Y"             TO WK-C-FOUND-SW                       
024500     END-IF.                                                              
024600*                                                                         
024700 A140-DECREMENT-FLEET-LINE.                                               
024800     MOVE     "N"                  TO WK-C-FOUND-SW.                      
024900     PERFORM  A141-TEST-ONE-LINE                                          
025000        VARYING TRUCK-IDX FROM 1 BY 1                                     
025100        UNTIL TRUCK-IDX > TRUCK-TAB-COUNT OR WK-C-FOUND.                  
025200     IF       WK-C-FOUND                                                  
025300              SUBTRACT LK-KC-ALLOCATED-TRUCKS FROM                        
025400                        TRUCK-COUNT (TRUCK-IDX)                           
025500     END-IF.                                                              
025600*                                                                         
025700 A141-TEST-ONE-LINE.                                                      
025800     IF       TRUCK-TRAN-ID (TRUCK-IDX) = LK-KC-TRAN-ID AND               
025900              TRUCK-TYPE (TRUCK-IDX) =                                    
026000              BID-TRUCK-TYPE (BID-IDX) AND                                
026100              TRUCK-COUNT (TRUCK-IDX) NOT < LK-KC-ALLOCATED-TRUCKS        
026200              MOVE "Y"             TO WK-C-FOUND-SW                       
026300     END-IF.                                                              
026400*                                                                         
026500 EJECT                                                                    
026600*----------------------------------------------------------------*        
026700 A200-CANCEL-BOOKING.                                                     
026800*----------------------------------------------------------------*        
026900*    BOOKING, ITS LOAD AND ITS BID MUST ALL EXIST.  RESTORE THE           
027000*    ALLOCATION TO THE FIRST MATCHING FLEET LINE (BY TRUCK TYPE,          
027100*    REGARDLESS OF COUNT) AND TO THE LOAD'S REMAINING-TRUCKS.             
027200*                                                                         
027300     MOVE     LK-KX-BKG-ID         TO WK-C-CWA-KEY-1.                     
027400     MOVE     "N"                  TO WK-C-FOUND-SW.                      
027500     PERFORM  A210-TEST-ONE-BKG                                           
027600        VARYING BKG-IDX FROM 1 BY 1                                       
027700        UNTIL BKG-IDX > BKG-TAB-COUNT OR WK-C-FOUND.                      
027800     IF       NOT WK-C-FOUND                                              
027900              SET WK-C-CWA-NOT-FOUND TO TRUE                              
028000              GO TO A200-CANCEL-BOOKING-EX.                               
028100*                                                                         
028200     MOVE     BKG-LOAD-ID (BKG-IDX) TO WK-C-CWA-KEY-2.                    
028300     MOVE     "N"                  TO WK-C-FOUND-SW.                      
028400     PERFORM  A220-TEST-ONE-LOAD                                          
028500        VARYING LOAD-IDX FROM 1 BY 1                                      
028600        UNTIL LOAD-IDX > LOAD-TAB-COUNT OR WK-C-FOUND.                    
028700     IF       NOT WK-C-FOUND                                              
028800              SET WK-C-CWA-NOT-FOUND TO TRUE                              
028900              GO TO A200-CANCEL-BOOKING-EX.                               
029000*                                                                         
029100     MOVE     BKG-BID-ID (BKG-IDX) TO WK-C-CWA-KEY-3.                     
029200     MOVE     "N"                  TO WK-C-FOUND-SW.                      
029300     PERFORM  A230-TEST-ONE-BID                                           
029400        VARYING BID-IDX FROM 1 BY 1                                       
029500        UNTIL BID-IDX > BID-TAB-COUNT OR WK-C-FOUND.                      
029600     IF       NOT WK-C-FOUND                                              
029700              SET WK-C-CWA-NOT-FOUND TO TRUE                              
029800              GO TO A200-CANCEL-BOOKING-EX.                               
029900*                                                                         
030000     PERFORM  A240-RESTORE-FLEET-LINE.                                    
030100*                                                                         
030200     MOVE     "N"                  TO WK-C-WAS-BOOKED-SW.                 
030300     IF       LOAD-STATUS (LOAD-IDX) = "BOOKED"                           
030400              MOVE "Y"             TO WK-C-WAS-BOOKED-SW                  
030500     END-IF.                                                              
030600     ADD      BKG-ALLOCATED-TRUCKS (BKG-IDX) TO                           
030700              LOAD-REMAINING-TRUCKS (LOAD-IDX).                           
030800     IF       WK-C-WAS-BOOKED AND                                         
030900              LOAD-REMAINING-TRUCKS (LOAD-IDX) =                          
031000              LOAD-TRUCKS-REQUIRED (LOAD-IDX)                             
031100              MOVE "OPEN-FOR-BIDS" TO LOAD-STATUS (LOAD-IDX)              
031200     END-IF.                                                              
031300*                                                                         
031400     MOVE     "CANCELLED"          TO BKG-STATUS (BKG-IDX).               
031500     MOVE     BKG-ID (BKG-IDX)     TO WK-C-CWA-RESULT-KEY.                
031600     SET      WK-C-CWA-APPLIED     TO TRUE.                               
031700*                                                                         
031800 A200-CANCEL-BOOKING-EX.                                                  
031900     EXIT.                                                                
032000*                                                                         
032100 A210-TEST-ONE-BKG.                                                       
032200     IF       BKG-ID (BKG-IDX) = LK-KX-BKG-ID                             
032300              MOVE "Y"             TO WK-C-FOUND-SW                       
032400     END-IF.                                                              
032500*                                                                         
032600 A220-TEST-ONE-LOAD.                                                      
032700     IF       LOAD-ID (LOAD-IDX) = BKG-LOAD-ID (BKG-IDX)                  
032800              MOVE "Y"             TO WK-C-FOUND-SW                       
032900     END-IF.                                                              
033000*                                                                         
033100 A230-TEST-ONE-BID.                                                       
033200     IF       BID-ID (BID-IDX) = BKG-BID-ID (BKG-IDX)                     
033300              MOVE "Y"             TO WK-C-FOUND-SW                       
033400     END-IF.                                                              
033500*                                                                         
033600 A240-RESTORE-FLEET-LINE.                                                 
033700     MOVE     "N"                  TO WK-C-FOUND-SW.                      
033800     PERFORM  A241-TEST-ONE-LINE                                          
033900        VARYING TRUCK-IDX FROM 1 BY 1                                     
034000        UNTIL TRUCK-IDX > TRUCK-TAB-COUNT OR WK-C-FOUND.                  
034100     IF       WK-C-FOUND                                                  
034200              ADD BKG-ALLOCATED-TRUCKS (BKG-IDX) TO                       
034300                  TRUCK-COUNT (TRUCK-IDX)                                 
034400     END-IF.                                                              
034500*                                                                         
034600 A241-TEST-ONE-LINE.                                                      
034700     IF       TRUCK-TRAN-ID (TRUCK-IDX) =                                 
034800              BKG-TRAN-ID (BKG-IDX) AND                                   
034900              TRUCK-TYPE (TRUCK-IDX) = BID-TRUCK-TYPE (BID-IDX)           
035000              MOVE "Y"             TO WK-C-FOUND-SW                       
035100     END-IF.                                                              
035200*                                                                         
035300******************************************************************        
035400*************** END OF PROGRAM SOURCE - TMSVBKG *****************         
035500******************************************************************        
