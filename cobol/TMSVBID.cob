000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TMSVBID.                                                 
000500 AUTHOR.         MATILDA WEE TL.                                          
000600 INSTALLATION.   FREIGHT OPERATIONS - DATA CENTER.                        
000700 DATE-WRITTEN.   22 MAR 1990.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       UNCLASSIFIED.                                            
001000*                                                                         
001100*----------------------------------------------------------------*        
001200*DESCRIPTION : THIS PROGRAM WILL SERVE AS A COMMON MODULE TO              
001300*               VALIDATE AND RECORD A BID (BS) AGAINST AN OPEN            
001400*               LOAD, OR REJECT AN EXISTING BID (BR).  OPERATES           
001500*               ONLY ON THE TABLES PASSED BY THE CALLER.                  
001600*----------------------------------------------------------------*        
001700* HISTORY OF MODIFICATION:                                                
001800*----------------------------------------------------------------*        
001900* MOD.#    INIT   DATE        DESCRIPTION                                 
002000* -------  -----  ----------  -----------------------------------         
002100* TMS0031  CMT    07/19/1990 - INITIAL VERSION - BS ONLY.                 
002200* TMS0058  CMT    02/11/1991 - ADD BR (REJECT BID).                       
002300* TMS0071  DLP    03/11/1993 - FLIP LOAD TO OPEN-FOR-BIDS ON THE          
002400*                               FIRST BID ONLY.                           
002500* TMS0225  SKT    10/21/2002 - BS WAS TREATING A REGISTERED               
002600*                               TRANSPORTER WITH NO MATCHING FLEET        
002700*                               LINES AS NOT-FOUND INSTEAD OF             
002800*                               INSUFFICIENT CAPACITY.  A120 NOW          
002900*                               CHECKS TRAN-TABLE FOR EXISTENCE           
003000*                               FIRST, THEN SUMS FLEET CAPACITY.          
003100* TMS0230  SKT    11/04/2002 - ADDED A SPECIAL-NAMES PARAGRAPH AND TMS0230
003200*                               CALL-COUNT FOR THE TRACE DUMP.     TMS0230
003300*----------------------------------------------------------------*        
003400 EJECT                                                                    
003500**********************                                                    
003600 ENVIRONMENT DIVISION.                                                    
003700**********************                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER.  IBM-AS400.                                             
004000 OBJECT-COMPUTER.  IBM-AS400.                                             
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
004200 EJECT                                                                    
004300***************                                                           
004400 DATA DIVISION.                                                           
004500***************                                                           
004600*************************                                                 
004700 WORKING-STORAGE SECTION.                                                 
004800*************************                                                 
004900 01  FILLER                       PIC X(24)  VALUE                        
005000     "** PROGRAM TMSVBID   **".                                           
005100*                                                                         
005200 01  WK-C-WORK-AREA.                                                      
005300     05  WK-C-FOUND-SW             PIC X(01)  VALUE "N".                  
005400         88  WK-C-FOUND                       VALUE "Y".                  
005500     05  WK-C-CAPACITY-SUM         PIC S9(04) COMP-3 VALUE ZERO.          
005600     05  WK-C-EXISTING-BID-CNT     PIC 9(04)  COMP VALUE ZERO.            
005700*                                                                         
005800* ---------------- DIAGNOSTIC CALL COUNTER -----------------*      TMS0230
005900 77  WS-BID-CALL-COUNT      PIC 9(05)  COMP VALUE ZERO.            TMS0230
006000*                                                                         
006100 EJECT                                                                    
006200*****************                                                         
006300 LINKAGE SECTION.                                                         
006400*****************                                                         
006500 01  WK-C-CWA-LINKAGE.                                                    
006600     COPY TMSCWA.                                                         
006700*                                                                         
006800 01  LOAD-TABLE.                                                          
006900     05  LOAD-TAB-COUNT            PIC 9(05)  COMP.                       
007000     05  LOAD-TAB-NEXT-ID          PIC 9(08)  COMP.                       
007100     05  LOAD-TAB-ENTRY OCCURS 2000 TIMES                                 
007200                         INDEXED BY LOAD-IDX.                             
007300         COPY TMSLOAD.                                                    
007400*                                                                         
007500 01  TRAN-TABLE.                                                          
007600     05  TRAN-TAB-COUNT            PIC 9(05)  COMP.                       
007700     05  TRAN-TAB-NEXT-ID          PIC 9(08)  COMP.                       
007800     05  TRAN-TAB-ENTRY OCCURS 300 TIMES                                  
007900                         INDEXED BY TRAN-IDX.                             
008000         COPY TMSTRAN.                                                    
008100*                                                                         
008200 01  TRUCK-TABLE.                                                         
008300     05  TRUCK-TAB-COUNT           PIC 9(05)  COMP.                       
008400     05  TRUCK-TAB-NEXT-ID         PIC 9(08)  COMP.                       
008500     05  TRUCK-TAB-ENTRY OCCURS 1500 TIMES                                
008600                         INDEXED BY TRUCK-IDX.                            
008700         COPY TMSTRUK.                                                    
008800*                                                                         
008900 01  BID-TABLE.                                                           
009000     05  BID-TAB-COUNT             PIC 9(05)  COMP.                       
009100     05  BID-TAB-NEXT-ID           PIC 9(08)  COMP.                       
009200     05  BID-TAB-ENTRY OCCURS 4000 TIMES                                  
009300                         INDEXED BY BID-IDX.                              
009400         COPY TMSBID.                                                     
009500*                                                                         
009600 01  LK-TXN-DATA                   PIC X(184).                            
009700 01  LK-BS-DATA REDEFINES LK-TXN-DATA.                                    
009800     05  LK-BS-LOAD-ID             PIC 9(08).                             
009900     05  LK-BS-TRAN-ID             PIC 9(08).                             
010000     05  LK-BS-PROPOSED-RATE       PIC S9(09)V99 COMP-3.                  
010100     05  LK-BS-PROPOSED-RATE-R REDEFINES LK-BS-PROPOSED-RATE              
010200                                   PIC X(06).                             
010300*        RAW PACKED BYTES - DUMP/TRACE ROUTINE ONLY                       
010400     05  LK-BS-TRUCKS-OFFERED      PIC 9(04).                             
010500     05  LK-BS-TRUCK-TYPE          PIC X(15).                             
010600     05  FILLER                    PIC X(143).                            
010700 01  LK-BR-DATA REDEFINES LK-TXN-DATA.                                    
010800     05  LK-BR-BID-ID              PIC 9(08).                             
010900     05  FILLER                    PIC X(176).                            
011000*                                                                         
011100 EJECT                                                                    
011200********************************************************                  
011300 PROCEDURE DIVISION USING WK-C-CWA-LINKAGE                                
011400                          LOAD-TABLE                                      
011500                          TRAN-TABLE                                      
011600                          TRUCK-TABLE                                     
011700                          BID-TABLE                                       
011800                          LK-TXN-DATA.                                    
011900********************************************************                  
012000 MAIN-MODULE.                                                             
012100     ADD      1                    TO WS-BID-CALL-COUNT.           TMS0230
012200     EVALUATE WK-C-CWA-TXN-CODE                                           
012300         WHEN "BS"                                                        
012400              PERFORM A100-SUBMIT-BID                                     
012500                 THRU A100-SUBMIT-BID-EX                                  
012600         WHEN "BR"                                                        
012700              PERFORM A200-REJECT-BID                                     
012800                 THRU A200-REJECT-BID-EX                                  
012900     END-EVALUATE.                                                        
013000     EXIT PROGRAM.                                                        
013100*                                                                         
013200 EJECT                                                                    
013300*----------------------------------------------------------------*        
013400 A100-SUBMIT-BID.                                                         
013500*----------------------------------------------------------------*        
013600*    NO BIDDING ON A LOAD THAT IS BOOKED OR CANCELLED.  CAPACITY          
013700*    IS THE SUM OF THE TRANSPORTER'S FLEET-LINE COUNTS FOR THE            
013800*    MATCHING TRUCK TYPE - A BID OFFERING MORE TRUCKS THAN THAT           
013900*    IS REJECTED.                                                         
014000*                                                                         
014100     MOVE     LK-BS-LOAD-ID        TO WK-C-CWA-KEY-1.                     
014200     PERFORM  A110-FIND-LOAD.                                             
014300     IF       NOT WK-C-FOUND                                              
014400              SET WK-C-CWA-NOT-FOUND TO TRUE                              
014500              GO TO A100-SUBMIT-BID-EX.                                   
014600*                                                                         
014700     IF       LOAD-STATUS (LOAD-IDX) = "BOOKED" OR                        
014800              LOAD-STATUS (LOAD-IDX) = "CANCELLED"                        
014900              SET WK-C-CWA-INVALID-STATUS TO TRUE                         
015000              GO TO A100-SUBMIT-BID-EX.                                   
015100*                                                                         
015200     MOVE     LK-BS-TRAN-ID        TO WK-C-CWA-KEY-2.                     
015300     PERFORM  A120-CHECK-CAPACITY THRU A120-CHECK-CAPACITY-EX.    TMS0225 
015400     IF       NOT WK-C-FOUND                                              
015500              SET WK-C-CWA-NOT-FOUND TO TRUE                              
015600              GO TO A100-SUBMIT-BID-EX.                                   
015700*                                                                         
015800     IF       LK-BS-TRUCKS-OFFERED > WK-C-CAPACITY-SUM                    
015900              SET WK-C-CWA-INSUFF-CAPACITY TO TRUE                        
016000              GO TO A100-SUBMIT-BID-EX.                                   
016100*                                                                         
016200     MOVE     ZERO                 TO WK-C-EXISTING-BID-CNT.              
016300     PERFORM  A130-COUNT-EXISTING-BIDS                                    
016400        VARYING BID-IDX FROM 1 BY 1                                       
016500        UNTIL BID-IDX > BID-TAB-COUNT.                                    
016600*                                                                         
016700     IF       LOAD-STATUS (LOAD-IDX) = "POSTED" AND                       
016800              WK-C-EXISTING-BID-CNT = ZERO                                
016900              MOVE "OPEN-FOR-BIDS" TO LOAD-STATUS (LOAD-IDX)              
017000     END-IF.                                                              
017100*                                                                         
017200     ADD      1                    TO BID-TAB-COUNT.                      
017300     SET      BID-IDX              TO BID-TAB-COUNT.                      
017400     ADD      1                    TO BID-TAB-NEXT-ID.                    
017500     MOVE     BID-TAB-NEXT-ID      TO BID-ID (BID-IDX)                    
017600                                      WK-C-CWA-RESULT-KEY.                
017700     MOVE     LK-BS-LOAD-ID        TO BID-LOAD-ID (BID-IDX).              
017800     MOVE     LK-BS-TRAN-ID        TO BID-TRAN-ID (BID-IDX).              
017900     MOVE     LK-BS-PROPOSED-RATE  TO BID-PROPOSED-RATE (BID-IDX).        
018000     MOVE     LK-BS-TRUCKS-OFFERED TO                                     
018100              BID-TRUCKS-OFFERED (BID-IDX).                               
018200     MOVE     LK-BS-TRUCK-TYPE     TO BID-TRUCK-TYPE (BID-IDX).           
018300     MOVE     "PENDING "           TO BID-STATUS (BID-IDX).               
018400     MOVE     WK-C-CWA-TIMESTAMP   TO BID-SUBMITTED-AT (BID-IDX).         
018500     SET      WK-C-CWA-APPLIED     TO TRUE.                               
018600*                                                                         
018700 A100-SUBMIT-BID-EX.                                                      
018800     EXIT.                                                                
018900*                                                                         
019000 A110-FIND-LOAD.                                                          
019100     MOVE     "N"                  TO WK-C-FOUND-SW.                      
019200     PERFORM  A111-TEST-ONE-LOAD                                          
019300        VARYING LOAD-IDX FROM 1 BY 1                                      
019400        UNTIL LOAD-IDX > LOAD-TAB-COUNT OR WK-C-FOUND.                    
019500*                                                                         
019600 A111-TEST-ONE-LOAD.                                                      
019700     IF       LOAD-ID (LOAD-IDX) = LK-BS-LOAD-ID                          
019800              MOVE "Y"             TO WK-C-FOUND-SW                       
019900     END-IF.                                                              
020000*                                                                         
020100 A120-CHECK-CAPACITY.                                                     
020200*    CONFIRM THE TRANSPORTER IS REGISTERED BEFORE TESTING FLEET   TMS0225 
020300*    CAPACITY - A REGISTERED TRANSPORTER WITH NO MATCHING FLEET   TMS0225 
020400*    LINES SUMS TO ZERO RATHER THAN BEING TREATED AS NOT FOUND.   TMS0225 
020500*                                                                         
020600     MOVE     "N"                  TO WK-C-FOUND-SW.                      
020700     PERFORM  A121-TEST-ONE-TRANSPORTER                                   
020800        VARYING TRAN-IDX FROM 1 BY 1                                      
020900        UNTIL TRAN-IDX > TRAN-TAB-COUNT OR WK-C-FOUND.                    
021000     IF       NOT WK-C-FOUND                                              
021100              GO TO A120-CHECK-CAPACITY-EX.                               
021200*                                                                         
021300     MOVE     ZERO                 TO WK-C-CAPACITY-SUM.                  
021400     PERFORM  A122-SUM-ONE-FLEET-LINE                                     
021500        VARYING TRUCK-IDX FROM 1 BY 1                                     
021600        UNTIL TRUCK-IDX > TRUCK-TAB-COUNT.                                
021700*                                                                         
021800 A120-CHECK-CAPACITY-EX.                                                  
021900     EXIT.                                                                
022000*                                                                         
022100 A121-TEST-ONE-TRANSPORTER.                                               
022200     IF       TRAN-ID (TRAN-IDX) = LK-BS-TRAN-ID                          
022300              MOVE "Y"             TO WK-C-FOUND-SW                       
022400     END-IF.                                                              
022500*                                                                         
022600 A122-SUM-ONE-FLEET-LINE.                                                 
022700     IF       TRUCK-TRAN-ID (TRUCK-IDX) = LK-BS-TRAN-ID AND               
022800              TRUCK-TYPE (TRUCK-IDX) = LK-BS-TRUCK-TYPE                   
022900              ADD TRUCK-COUNT (TRUCK-IDX) TO WK-C-CAPACITY-SUM            
023000     END-IF.                                                              
023100*                                                                         
023200 A130-COUNT-EXISTING-BIDS.                                                
023300     IF       BID-LOAD-ID (BID-IDX) = LK-BS-LOAD-ID                       
023400              ADD 1                TO WK-C-EXISTING-BID-CNT               
023500     END-IF.                                                              
023600*                                                                         
023700 EJECT                                                                    
023800*----------------------------------------------------------------*        
023900 A200-REJECT-BID.                                                         
024000*----------------------------------------------------------------*        
024100     MOVE     LK-BR-BID-ID         TO WK-C-CWA-KEY-1.                     
024200     MOVE     "N"                  TO WK-C-FOUND-SW.                      
024300     PERFORM  A210-TEST-ONE-BID                                           
024400        VARYING BID-IDX FROM 1 BY 1                                       
024500        UNTIL BID-IDX > BID-TAB-COUNT OR WK-C-FOUND.                      
024600     IF       NOT WK-C-FOUND                                              
024700              SET WK-C-CWA-NOT-FOUND TO TRUE                              
024800              GO TO A200-REJECT-BID-EX.                                   
024900*                                                                         
025000     MOVE     "REJECTED"           TO BID-STATUS (BID-IDX).               
025100     MOVE     BID-ID (BID-IDX)     TO WK-C-CWA-RESULT-KEY.                
025200     SET      WK-C-CWA-APPLIED     TO TRUE.                               
025300*                                                                         
025400 A200-REJECT-BID-EX.                                                      
025500     EXIT.                                                                
025600*                                                                         
025700 A210-TEST-ONE-BID.                                                       
025800     IF       BID-ID (BID-IDX) = LK-BR-BID-ID                             
025900              MOVE "Y"             TO WK-C-FOUND-SW                       
026000     END-IF.                                                              
026100*                                                                         
026200******************************************************************        
026300*************** END OF PROGRAM SOURCE - TMSVBID *****************         
026400******************************************************************        
