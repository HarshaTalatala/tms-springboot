000100*****************************************************************         
000200* TMSFST  -  COMMON FILE STATUS / SUCCESS-CONDITION COPYBOOK              
000300*            ONE PAIR OF FIELDS PER FILE OPENED BY TMSB100.               
000400*****************************************************************         
000500* AMENDMENT HISTORY:                                                      
000600*****************************************************************         
000700* TMS0001 - JRH - 02/14/1989 - INITIAL VERSION FOR LOAD/BID/              
000800*                              BOOKING BATCH REWRITE.                     
000900*****************************************************************         
001000 01  WK-FS-LOADIN                 PIC X(02)  VALUE SPACES.                
001100     88  WK-FS-LOADIN-OK                      VALUE "00".                 
001200     88  WK-FS-LOADIN-EOF                     VALUE "10".                 
001300 01  WK-FS-LOADOUT                PIC X(02)  VALUE SPACES.                
001400     88  WK-FS-LOADOUT-OK                     VALUE "00".                 
001500 01  WK-FS-TRANIN                 PIC X(02)  VALUE SPACES.                
001600     88  WK-FS-TRANIN-OK                      VALUE "00".                 
001700     88  WK-FS-TRANIN-EOF                     VALUE "10".                 
001800 01  WK-FS-TRANOUT                PIC X(02)  VALUE SPACES.                
001900     88  WK-FS-TRANOUT-OK                     VALUE "00".                 
002000 01  WK-FS-TRUKIN                 PIC X(02)  VALUE SPACES.                
002100     88  WK-FS-TRUKIN-OK                      VALUE "00".                 
002200     88  WK-FS-TRUKIN-EOF                     VALUE "10".                 
002300 01  WK-FS-TRUKOUT                PIC X(02)  VALUE SPACES.                
002400     88  WK-FS-TRUKOUT-OK                     VALUE "00".                 
002500 01  WK-FS-BIDIN                  PIC X(02)  VALUE SPACES.                
002600     88  WK-FS-BIDIN-OK                       VALUE "00".                 
002700     88  WK-FS-BIDIN-EOF                      VALUE "10".                 
002800 01  WK-FS-BIDOUT                 PIC X(02)  VALUE SPACES.                
002900     88  WK-FS-BIDOUT-OK                      VALUE "00".                 
003000 01  WK-FS-BKGIN                  PIC X(02)  VALUE SPACES.                
003100     88  WK-FS-BKGIN-OK                       VALUE "00".                 
003200     88  WK-FS-BKGIN-EOF                      VALUE "10".                 
003300 01  WK-FS-BKGOUT                 PIC X(02)  VALUE SPACES.                
003400     88  WK-FS-BKGOUT-OK                      VALUE "00".                 
003500 01  WK-FS-TXNFILE                PIC X(02)  VALUE SPACES.                
003600     88  WK-FS-TXNFILE-OK                     VALUE "00".                 
003700     88  WK-FS-TXNFILE-EOF                    VALUE "10".                 
003800 01  WK-FS-TMSRPT                 PIC X(02)  VALUE SPACES.                
003900     88  WK-FS-TMSRPT-OK                      VALUE "00".                 
