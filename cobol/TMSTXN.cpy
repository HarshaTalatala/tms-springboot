000100*****************************************************************         
000200* TMSTXN   -  TRANSACTION RECORD  (200 BYTES FIXED)                       
000300*             DRIVER FILE FOR TMSB100.  TXN-DATA IS REDEFINED             
000400*             PER TXN-CODE BY THE GROUPS BELOW.                           
000500*****************************************************************         
000600* AMENDMENT HISTORY:                                                      
000700*****************************************************************         
000800* TMS0001 - JRH - 02/14/1989 - INITIAL VERSION - LC/LX/BS/BR/KC/          
000900*                              KX LAYOUTS.                                
001000* TMS0044 - CMT - 06/02/1991 - ADD TR AND TU LAYOUTS FOR                  
001100*                              TRANSPORTER/FLEET MAINTENANCE.             
001200* TMS0096 - DLP - 02/08/1994 - ADD BB (BEST-BID RANKING REQUEST)          
001300*                              LAYOUT.                                    
001400*****************************************************************         
001500 05  TXN-CODE                     PIC X(02).                              
001600*        LC=CREATE LOAD      LX=CANCEL LOAD                               
001700*        TR=REGISTER TRANSPORTER   TU=REPLACE FLEET LINE                  
001800*        BS=SUBMIT BID       BR=REJECT BID                                
001900*        BB=BEST-BID RANKING REQUEST                                      
002000*        KC=CREATE BOOKING   KX=CANCEL BOOKING                            
002100 05  TXN-TIMESTAMP                PIC 9(14).                              
002200*        EFFECTIVE TIMESTAMP FOR CREATED RECORDS                          
002300 05  TXN-DATA                     PIC X(184).                             
002400*                                                                         
002500*        TXN-CODE = LC                                                    
002600 05  TXN-LC-DATA REDEFINES TXN-DATA.                                      
002700     10  TXN-LC-PICKUP-LOC        PIC X(20).                              
002800     10  TXN-LC-DELIVERY-LOC      PIC X(20).                              
002900     10  TXN-LC-WEIGHT            PIC S9(07)V99 COMP-3.                   
003000     10  TXN-LC-WEIGHT-UNIT       PIC X(03).                              
003100     10  TXN-LC-CARGO-TYPE        PIC X(15).                              
003200     10  TXN-LC-PICKUP-DATE       PIC 9(14).                              
003300     10  TXN-LC-DELIVERY-DATE     PIC 9(14).                              
003400     10  TXN-LC-OFFERED-PRICE     PIC S9(09)V99 COMP-3.                   
003500     10  TXN-LC-TRUCKS-REQUIRED   PIC 9(04).                              
003600     10  FILLER                   PIC X(83).                              
003700*                                                                         
003800*        TXN-CODE = LX                                                    
003900 05  TXN-LX-DATA REDEFINES TXN-DATA.                                      
004000     10  TXN-LX-LOAD-ID           PIC 9(08).                              
004100     10  FILLER                   PIC X(176).                             
004200*                                                                         
004300*        TXN-CODE = TR                                                    
004400 05  TXN-TR-DATA REDEFINES TXN-DATA.                                      
004500     10  TXN-TR-COMPANY-NAME      PIC X(30).                              
004600     10  TXN-TR-RATING            PIC S9(1)V99 COMP-3.                    
004700     10  FILLER                   PIC X(152).                             
004800*                                                                         
004900*        TXN-CODE = TU  (UP TO 5 FLEET LINES PER TRANSACTION)             
005000 05  TXN-TU-DATA REDEFINES TXN-DATA.                              TMS0044 
005100     10  TXN-TU-TRAN-ID           PIC 9(08).                              
005200     10  TXN-TU-LINE-COUNT        PIC 9(02).                              
005300     10  TXN-TU-LINE OCCURS 5 TIMES.                                      
005400         15  TXN-TU-TYPE          PIC X(15).                              
005500         15  TXN-TU-COUNT         PIC 9(04).                              
005600     10  FILLER                   PIC X(79).                              
005700*                                                                         
005800*        TXN-CODE = BS                                                    
005900 05  TXN-BS-DATA REDEFINES TXN-DATA.                                      
006000     10  TXN-BS-LOAD-ID           PIC 9(08).                              
006100     10  TXN-BS-TRAN-ID           PIC 9(08).                              
006200     10  TXN-BS-PROPOSED-RATE     PIC S9(09)V99 COMP-3.                   
006300     10  TXN-BS-TRUCKS-OFFERED    PIC 9(04).                              
006400     10  TXN-BS-TRUCK-TYPE        PIC X(15).                              
006500     10  FILLER                   PIC X(143).                             
006600*                                                                         
006700*        TXN-CODE = BR                                                    
006800 05  TXN-BR-DATA REDEFINES TXN-DATA.                                      
006900     10  TXN-BR-BID-ID            PIC 9(08).                              
007000     10  FILLER                   PIC X(176).                             
007100*                                                                         
007200*        TXN-CODE = BB                                                    
007300 05  TXN-BB-DATA REDEFINES TXN-DATA.                              TMS0096 
007400     10  TXN-BB-LOAD-ID           PIC 9(08).                              
007500     10  FILLER                   PIC X(176).                             
007600*                                                                         
007700*        TXN-CODE = KC                                                    
007800 05  TXN-KC-DATA REDEFINES TXN-DATA.                                      
007900     10  TXN-KC-LOAD-ID           PIC 9(08).                              
008000     10  TXN-KC-BID-ID            PIC 9(08).                              
008100     10  TXN-KC-TRAN-ID           PIC 9(08).                              
008200     10  TXN-KC-ALLOCATED-TRUCKS  PIC 9(04).                              
008300     10  TXN-KC-FINAL-RATE        PIC S9(09)V99 COMP-3.                   
008400     10  FILLER                   PIC X(150).                             
008500*                                                                         
008600*        TXN-CODE = KX                                                    
008700 05  TXN-KX-DATA REDEFINES TXN-DATA.                                      
008800     10  TXN-KX-BKG-ID            PIC 9(08).                              
008900     10  FILLER                   PIC X(176).                             
