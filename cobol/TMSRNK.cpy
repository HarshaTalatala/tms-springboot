000100*****************************************************************         
000200* TMSRNK   -  BEST-BID RANKING WORK TABLE                                 
000300*             BUILT AND SORTED BY TMSVRNK FOR A BB REQUEST, THEN          
000400*             PRINTED BY TMSB100 AS THE RANKED SUB-LIST.                  
000500*****************************************************************         
000600* AMENDMENT HISTORY:                                                      
000700*****************************************************************         
000800* TMS0096 - DLP - 02/08/1994 - INITIAL VERSION FOR BB DISPATCH.           
000900*****************************************************************         
001000 01  RANK-TABLE.                                                          
001100     05  RANK-TAB-COUNT            PIC 9(04) COMP.                        
001200     05  RANK-TAB-ENTRY OCCURS 500 TIMES INDEXED BY RANK-IDX.             
001300         10  RANK-BID-ID           PIC 9(08).                             
001400         10  RANK-TRAN-ID          PIC 9(08).                             
001500         10  RANK-RATE             PIC S9(09)V99 COMP-3.                  
001600         10  RANK-RATING           PIC S9(01)V99 COMP-3.                  
001700         10  RANK-SCORE            PIC S9(03)V9(06) COMP-3.               
