000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TMSVRNK.                                                 
000500 AUTHOR.         ACCENTURE.                                               
000600 INSTALLATION.   FREIGHT OPERATIONS - DATA CENTER.                        
000700 DATE-WRITTEN.   08 FEB 1994.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       UNCLASSIFIED.                                            
001000*DESCRIPTION : THIS PROGRAM WILL BUILD AND RANK THE BID SCORE             
001100*              TABLE FOR A BB (BEST-BID) REQUEST.                         
001200*                                                                         
001300*    SCORE = 0.7 * ( 1 / RATE ) + 0.3 * ( RATING / 5.0 )                  
001400*    WEIGHTS: PRICE 0.70, RATING 0.30, MAXIMUM RATING 5.00                
001500*                                                                         
001600*=================================================================        
001700* HISTORY OF MODIFICATION:                                                
001800*=================================================================        
001900* TMS0096 - DLP    - 02/08/1994 - INITIAL VERSION.                        
002000* TMS0118 - DLP    - 09/30/1995 - SORT MUST BE STABLE - BIDS              
002100*                                 TYING ON SCORE KEEP THE ORDER           
002200*                                 THEY WERE SUBMITTED IN.                 
002300* TMS0226 - SKT    - 10/14/2002 - THE TRANSPORTER'S RATING WAS            
002400*                                 NEVER STORED INTO RANK-RATING -         
002500*                                 THE SCORE USED IT BUT THE               
002600*                                 RANKED SUB-LIST REPORT FIELD            
002700*                                 STAYED ZERO.  A110 NOW MOVES            
002800*                                 IT TO THE TABLE ENTRY.                  
002900* TMS0232 - SKT    - 11/04/2002 - ADDED A SPECIAL-NAMES PARAGRAPH  TMS0232
003000*                                 AND A CALL-COUNT FOR THE TRACE   TMS0232
003100*                                 DUMP.                            TMS0232
003200*-----------------------------------------------------------------        
003300 EJECT                                                                    
003400 ENVIRONMENT DIVISION.                                                    
003500********************                                                      
003600 CONFIGURATION SECTION.                                                   
003700 SOURCE-COMPUTER. IBM-AS400.                                              
003800 OBJECT-COMPUTER. IBM-AS400.                                              
003900 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.                          
004000 EJECT                                                                    
004100***************                                                           
004200 DATA DIVISION.                                                           
004300***************                                                           
004400*************************                                                 
004500 WORKING-STORAGE SECTION.                                                 
004600*************************                                                 
004700 01  FILLER                       PIC X(24)  VALUE                        
004800     "** PROGRAM TMSVRNK   **".                                           
004900*                                                                         
005000 01  WK-C-WORK-AREA.                                                      
005100     05  WK-C-FOUND-SW             PIC X(01)  VALUE "N".                  
005200         88  WK-C-FOUND                       VALUE "Y".                  
005300     05  WK-C-RATE                 PIC S9(09)V99 COMP-3.                  
005400     05  WK-C-RATE-R REDEFINES WK-C-RATE                                  
005500                                   PIC X(06).                             
005600*        RAW PACKED BYTES - DUMP/TRACE ROUTINE ONLY                       
005700     05  WK-C-RATING               PIC S9(01)V99 COMP-3.                  
005800     05  WK-C-RATING-R REDEFINES WK-C-RATING                              
005900                                   PIC X(02).                             
006000     05  WK-C-PRICE-COMPONENT      PIC S9(01)V9(06) COMP-3.               
006100     05  WK-C-RATING-COMPONENT     PIC S9(01)V9(06) COMP-3.               
006200     05  WK-C-SWAP-ENTRY.                                                 
006300         10  WK-C-SWAP-BID-ID      PIC 9(08).                             
006400         10  WK-C-SWAP-TRAN-ID     PIC 9(08).                             
006500         10  WK-C-SWAP-RATE        PIC S9(09)V99 COMP-3.                  
006600         10  WK-C-SWAP-RATING      PIC S9(01)V99 COMP-3.                  
006700         10  WK-C-SWAP-SCORE       PIC S9(03)V9(06) COMP-3.               
006800     05  WK-C-SWAP-SW              PIC X(01)  VALUE "N".                  
006900         88  WK-C-SWAP-MADE                   VALUE "Y".                  
007000*                                                                         
007100* ---------------- DIAGNOSTIC CALL COUNTER -----------------*      TMS0232
007200 77  WS-RNK-CALL-COUNT      PIC 9(05)  COMP VALUE ZERO.            TMS0232
007300*                                                                         
007400 EJECT                                                                    
007500*****************                                                         
007600 LINKAGE SECTION.                                                         
007700*****************                                                         
007800 01  WK-C-CWA-LINKAGE.                                                    
007900     COPY TMSCWA.                                                         
008000*                                                                         
008100 01  LOAD-TABLE.                                                          
008200     05  LOAD-TAB-COUNT            PIC 9(05)  COMP.                       
008300     05  LOAD-TAB-NEXT-ID          PIC 9(08)  COMP.                       
008400     05  LOAD-TAB-ENTRY OCCURS 2000 TIMES                                 
008500                         INDEXED BY LOAD-IDX.                             
008600         COPY TMSLOAD.                                                    
008700*                                                                         
008800 01  TRAN-TABLE.                                                          
008900     05  TRAN-TAB-COUNT            PIC 9(05)  COMP.                       
009000     05  TRAN-TAB-NEXT-ID          PIC 9(08)  COMP.                       
009100     05  TRAN-TAB-ENTRY OCCURS 300 TIMES                                  
009200                         INDEXED BY TRAN-IDX.                             
009300         COPY TMSTRAN.                                                    
009400*                                                                         
009500 01  BID-TABLE.                                                           
009600     05  BID-TAB-COUNT             PIC 9(05)  COMP.                       
009700     05  BID-TAB-NEXT-ID           PIC 9(08)  COMP.                       
009800     05  BID-TAB-ENTRY OCCURS 4000 TIMES                                  
009900                         INDEXED BY BID-IDX.                              
010000         COPY TMSBID.                                                     
010100*                                                                         
010200 COPY TMSRNK.                                                             
010300*                                                                         
010400 01  LK-TXN-DATA                   PIC X(184).                            
010500 01  LK-BB-DATA REDEFINES LK-TXN-DATA.                                    
010600     05  LK-BB-LOAD-ID             PIC 9(08).                             
010700     05  FILLER                    PIC X(176).                            
010800*                                                                         
010900 EJECT                                                                    
011000********************************************************                  
011100 PROCEDURE DIVISION USING WK-C-CWA-LINKAGE                                
011200                          LOAD-TABLE                                      
011300                          TRAN-TABLE                                      
011400                          BID-TABLE                                       
011500                          RANK-TABLE                                      
011600                          LK-TXN-DATA.                                    
011700********************************************************                  
011800 MAIN-MODULE.                                                             
011900     ADD      1                    TO WS-RNK-CALL-COUNT.           TMS0232
012000     PERFORM  A100-BUILD-SCORE-TABLE                                      
012100        THRU  A100-BUILD-SCORE-TABLE-EX.                                  
012200     IF       WK-C-CWA-APPLIED                                            
012300              PERFORM A200-SORT-SCORE-TABLE                               
012400                 THRU A200-SORT-SCORE-TABLE-EX                            
012500     END-IF.                                                              
012600     EXIT PROGRAM.                                                        
012700*                                                                         
012800 EJECT                                                                    
012900*----------------------------------------------------------------*        
013000 A100-BUILD-SCORE-TABLE.                                                  
013100*----------------------------------------------------------------*        
013200*    ONE RANK-TABLE ENTRY PER BID RECORDED AGAINST THE LOAD - THE         
013300*    LOAD ITSELF MUST EXIST OR THE REQUEST IS REJECTED.                   
013400*                                                                         
013500     MOVE     ZERO                 TO RANK-TAB-COUNT.                     
013600     MOVE     LK-BB-LOAD-ID        TO WK-C-CWA-KEY-1.                     
013700     MOVE     "N"                  TO WK-C-FOUND-SW.                      
013800     PERFORM  A105-TEST-ONE-LOAD                                          
013900        VARYING LOAD-IDX FROM 1 BY 1                                      
014000        UNTIL LOAD-IDX > LOAD-TAB-COUNT OR WK-C-FOUND.                    
014100     IF       NOT WK-C-FOUND                                              
014200              SET WK-C-CWA-NOT-FOUND TO TRUE                              
014300              GO TO A100-BUILD-SCORE-TABLE-EX.                            
014400*                                                                         
014500     PERFORM  A110-BUILD-ONE-ENTRY                                        
014600        VARYING BID-IDX FROM 1 BY 1                                       
014700        UNTIL BID-IDX > BID-TAB-COUNT.                                    
014800     SET      WK-C-CWA-APPLIED     TO TRUE.                               
014900*                                                                         
015000 A100-BUILD-SCORE-TABLE-EX.                                               
015100     EXIT.                                                                
015200*                                                                         
015300 A105-TEST-ONE-LOAD.                                                      
015400     IF       LOAD-ID (LOAD-IDX) = LK-BB-LOAD-ID                          
015500              MOVE "Y"             TO WK-C-FOUND-SW                       
015600     END-IF.                                                              
015700*                                                                         
015800 A110-BUILD-ONE-ENTRY.                                                    
015900     IF       BID-LOAD-ID (BID-IDX) NOT = LK-BB-LOAD-ID                   
016000              GO TO A110-EX.                                              
016100*                                                                         
016200     ADD      1                    TO RANK-TAB-COUNT.                     
016300     MOVE     BID-ID (BID-IDX)     TO                                     
016400              RANK-BID-ID (RANK-TAB-COUNT).                               
016500     MOVE     BID-TRAN-ID (BID-IDX) TO                                    
016600              RANK-TRAN-ID (RANK-TAB-COUNT).                              
016700     MOVE     BID-PROPOSED-RATE (BID-IDX) TO WK-C-RATE.                   
016800     MOVE     WK-C-RATE            TO RANK-RATE (RANK-TAB-COUNT).         
016900*                                                                         
017000     MOVE     ZERO                 TO WK-C-RATING.                        
017100     MOVE     "N"                  TO WK-C-FOUND-SW.                      
017200     PERFORM  A120-FIND-TRANSPORTER                                       
017300        VARYING TRAN-IDX FROM 1 BY 1                                      
017400        UNTIL TRAN-IDX > TRAN-TAB-COUNT OR WK-C-FOUND.                    
017500*                                                                         
017600     MOVE     WK-C-RATING          TO                             TMS0226 
017700              RANK-RATING (RANK-TAB-COUNT).                       TMS0226 
017800     IF       WK-C-RATE > ZERO                                            
017900              COMPUTE WK-C-PRICE-COMPONENT ROUNDED =                      
018000                      0.7 * ( 1 / WK-C-RATE )                             
018100     ELSE                                                                 
018200              MOVE ZERO            TO WK-C-PRICE-COMPONENT                
018300     END-IF.                                                              
018400     COMPUTE  WK-C-RATING-COMPONENT ROUNDED =                             
018500              0.3 * ( WK-C-RATING / 5.0 ).                                
018600     COMPUTE  RANK-SCORE (RANK-TAB-COUNT) ROUNDED =                       
018700              WK-C-PRICE-COMPONENT + WK-C-RATING-COMPONENT.               
018800*                                                                         
018900 A110-EX.                                                                 
019000     EXIT.                                                                
019100*                                                                         
019200 A120-FIND-TRANSPORTER.                                                   
019300     IF       TRAN-ID (TRAN-IDX) = BID-TRAN-ID (BID-IDX)                  
019400              MOVE "Y"             TO WK-C-FOUND-SW                       
019500              MOVE TRAN-RATING (TRAN-IDX) TO WK-C-RATING                  
019600     END-IF.                                                              
019700*                                                                         
019800 EJECT                                                                    
019900*----------------------------------------------------------------*        
020000 A200-SORT-SCORE-TABLE.                                                   
020100*----------------------------------------------------------------*        
020200*    STABLE DESCENDING BUBBLE SORT - ADJACENT ENTRIES ARE SWAPPED         
020300*    ONLY WHEN THE LOWER ONE STRICTLY OUTSCORES THE UPPER ONE, SO         
020400*    BIDS TYING ON SCORE NEVER CHANGE RELATIVE ORDER.                     
020500*                                                                         
020600     IF       RANK-TAB-COUNT < 2                                          
020700              GO TO A200-SORT-SCORE-TABLE-EX.                             
020800*                                                                         
020900     MOVE     "Y"                  TO WK-C-SWAP-SW.                       
021000     PERFORM  A210-SORT-ONE-PASS                                          
021100        UNTIL NOT WK-C-SWAP-MADE.                                         
021200*                                                                         
021300 A200-SORT-SCORE-TABLE-EX.                                                
021400     EXIT.                                                                
021500*                                                                         
021600 A210-SORT-ONE-PASS.                                                      
021700     MOVE     "N"                  TO WK-C-SWAP-SW.                       
021800     PERFORM  A220-COMPARE-ONE-PAIR                                       
021900        VARYING RANK-IDX FROM 1 BY 1                                      
022000        UNTIL RANK-IDX NOT < RANK-TAB-COUNT.                              
022100*                                                                         
022200 A220-COMPARE-ONE-PAIR.                                                   
022300     IF       RANK-SCORE (RANK-IDX) < RANK-SCORE (RANK-IDX + 1)           
022400              MOVE RANK-TAB-ENTRY (RANK-IDX)   TO WK-C-SWAP-ENTRY         
022500              MOVE RANK-TAB-ENTRY (RANK-IDX + 1)                          
022600                                               TO                         
022700                   RANK-TAB-ENTRY (RANK-IDX)                              
022800              MOVE WK-C-SWAP-ENTRY             TO                         
022900                   RANK-TAB-ENTRY (RANK-IDX + 1)                          
023000              MOVE "Y"                         TO WK-C-SWAP-SW            
023100     END-IF.                                                              
023200*                                                                         
023300******************************************************************        
023400*************** END OF PROGRAM SOURCE - TMSVRNK *****************         
023500******************************************************************        
