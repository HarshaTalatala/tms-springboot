000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TMSVLOD.                                                 
000500 AUTHOR.         J R HALLORAN.                                            
000600 INSTALLATION.   FREIGHT OPERATIONS - DATA CENTER.                        
000700 DATE-WRITTEN.   14 FEB 1989.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       UNCLASSIFIED.                                            
001000*                                                                         
001100*DESCRIPTION :  CALLED ROUTINE - LC CREATES A NEW LOAD, LX CANCELS        
001200*               AN EXISTING LOAD.  OPERATES ONLY ON THE LOAD TABLE        
001300*               PASSED BY THE CALLER - THIS ROUTINE NEVER OPENS A         
001400*               FILE OF ITS OWN.                                          
001500*                                                                         
001600*================================================================         
001700* HISTORY OF MODIFICATION:                                                
001800*================================================================         
001900* TMS0001 - JRH - 02/14/1989 - INITIAL VERSION - LC ONLY.                 
002000* TMS0015 - JRH - 09/01/1989 - ADD LX (CANCEL LOAD).                      
002100* TMS0088 - CMT - 01/22/1991 - REJECT LX WHEN LOAD IS BOOKED.             
002200*                                                                         
002300* TMS0228 - SKT - 11/04/2002 - ADDED A SPECIAL-NAMES PARAGRAPH            
002400*                               (DROPPED WHEN THIS ROUTINE WAS            
002500*                               SPLIT OUT OF THE OLD TRANSFER             
002600*                               SYSTEM) AND A CALL-COUNT FOR              
002700*                               THE TRACE DUMP.                           
002800*----------------------------------------------------------------*        
002900 EJECT                                                                    
003000**********************                                                    
003100 ENVIRONMENT DIVISION.                                                    
003200**********************                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER.  IBM-AS400.                                             
003500 OBJECT-COMPUTER.  IBM-AS400.                                             
003600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
003700 EJECT                                                                    
003800***************                                                           
003900 DATA DIVISION.                                                           
004000***************                                                           
004100*************************                                                 
004200 WORKING-STORAGE SECTION.                                                 
004300*************************                                                 
004400 01  FILLER                       PIC X(24)  VALUE                        
004500     "** PROGRAM TMSVLOD   **".                                           
004600*                                                                         
004700 01  WS-SUBSCRIPTS.                                                       
004800     05  WS-FOUND-SW               PIC X(01)  VALUE "N".                  
004900         88  WS-FOUND                         VALUE "Y".                  
005000*                                                                         
005100* ---------------- DIAGNOSTIC CALL COUNTER -----------------*      TMS0228
005200 77  WS-LOD-CALL-COUNT      PIC 9(05)  COMP VALUE ZERO.            TMS0228
005300*                                                                         
005400 EJECT                                                                    
005500*****************                                                         
005600 LINKAGE SECTION.                                                         
005700*****************                                                         
005800 01  WK-C-CWA-LINKAGE.                                                    
005900     COPY TMSCWA.                                                         
006000*                                                                         
006100 01  LOAD-TABLE.                                                          
006200     05  LOAD-TAB-COUNT            PIC 9(05)  COMP.                       
006300     05  LOAD-TAB-NEXT-ID          PIC 9(08)  COMP.                       
006400     05  LOAD-TAB-ENTRY OCCURS 2000 TIMES                                 
006500                         INDEXED BY LOAD-IDX.                             
006600         COPY TMSLOAD.                                                    
006700*                                                                         
006800 01  LK-TXN-DATA                   PIC X(184).                            
006900 01  LK-LC-DATA REDEFINES LK-TXN-DATA.                                    
007000     05  LK-LC-PICKUP-LOC          PIC X(20).                             
007100     05  LK-LC-DELIVERY-LOC        PIC X(20).                             
007200     05  LK-LC-WEIGHT              PIC S9(07)V99 COMP-3.                  
007300     05  LK-LC-WEIGHT-R REDEFINES LK-LC-WEIGHT                            
007400                                   PIC X(05).                             
007500*        RAW PACKED BYTES - USED BY THE DUMP/TRACE ROUTINE ONLY           
007600     05  LK-LC-WEIGHT-UNIT         PIC X(03).                             
007700     05  LK-LC-CARGO-TYPE          PIC X(15).                             
007800     05  LK-LC-PICKUP-DATE         PIC 9(14).                             
007900     05  LK-LC-DELIVERY-DATE       PIC 9(14).                             
008000     05  LK-LC-OFFERED-PRICE       PIC S9(09)V99 COMP-3.                  
008100     05  LK-LC-TRUCKS-REQUIRED     PIC 9(04).                             
008200     05  FILLER                    PIC X(83).                             
008300 01  LK-LX-DATA REDEFINES LK-TXN-DATA.                                    
008400     05  LK-LX-LOAD-ID             PIC 9(08).                             
008500     05  FILLER                    PIC X(176).                            
008600*                                                                         
008700 EJECT                                                                    
008800********************************************************                  
008900 PROCEDURE DIVISION USING WK-C-CWA-LINKAGE                                
009000                          LOAD-TABLE                                      
009100                          LK-TXN-DATA.                                    
009200********************************************************                  
009300 MAIN-MODULE.                                                             
009400     ADD      1                    TO WS-LOD-CALL-COUNT.           TMS0228
009500     EVALUATE WK-C-CWA-TXN-CODE                                           
009600         WHEN "LC"                                                        
009700              PERFORM A100-CREATE-LOAD                                    
009800                 THRU A100-CREATE-LOAD-EX                                 
009900         WHEN "LX"                                                        
010000              PERFORM A200-CANCEL-LOAD                                    
010100                 THRU A200-CANCEL-LOAD-EX                                 
010200     END-EVALUATE.                                                        
010300     EXIT PROGRAM.                                                        
010400*                                                                         
010500 EJECT                                                                    
010600*----------------------------------------------------------------*        
010700 A100-CREATE-LOAD.                                                        
010800*----------------------------------------------------------------*        
010900*    A NEW LOAD ALWAYS STARTS POSTED WITH REMAINING-TRUCKS EQUAL          
011000*    TO TRUCKS-REQUIRED - THERE IS NO REJECTION PATH FOR LC.              
011100*                                                                         
011200     ADD      1                    TO LOAD-TAB-COUNT.                     
011300     SET      LOAD-IDX             TO LOAD-TAB-COUNT.                     
011400     ADD      1                    TO LOAD-TAB-NEXT-ID.                   
011500*                                                                         
011600     MOVE     LOAD-TAB-NEXT-ID     TO LOAD-ID (LOAD-IDX)                  
011700                                      WK-C-CWA-KEY-1                      
011800                                      WK-C-CWA-RESULT-KEY.                
011900     MOVE     LK-LC-PICKUP-LOC     TO LOAD-PICKUP-LOC (LOAD-IDX).         
012000     MOVE     LK-LC-DELIVERY-LOC   TO                                     
012100              LOAD-DELIVERY-LOC (LOAD-IDX).                               
012200     MOVE     LK-LC-WEIGHT         TO LOAD-WEIGHT (LOAD-IDX).             
012300     MOVE     LK-LC-WEIGHT-UNIT    TO LOAD-WEIGHT-UNIT (LOAD-IDX).        
012400     MOVE     LK-LC-CARGO-TYPE     TO LOAD-CARGO-TYPE (LOAD-IDX).         
012500     MOVE     LK-LC-PICKUP-DATE    TO LOAD-PICKUP-DATE (LOAD-IDX).        
012600     MOVE     LK-LC-DELIVERY-DATE  TO                                     
012700              LOAD-DELIVERY-DATE (LOAD-IDX).                              
012800     MOVE     LK-LC-OFFERED-PRICE  TO                                     
012900              LOAD-OFFERED-PRICE (LOAD-IDX).                              
013000     MOVE     LK-LC-TRUCKS-REQUIRED TO                                    
013100              LOAD-TRUCKS-REQUIRED (LOAD-IDX).                            
013200     MOVE     LK-LC-TRUCKS-REQUIRED TO                                    
013300              LOAD-REMAINING-TRUCKS (LOAD-IDX).                           
013400     MOVE     "POSTED"             TO LOAD-STATUS (LOAD-IDX).             
013500     MOVE     WK-C-CWA-TIMESTAMP   TO LOAD-DATE-POSTED (LOAD-IDX).        
013600     SET      WK-C-CWA-APPLIED     TO TRUE.                               
013700*                                                                         
013800 A100-CREATE-LOAD-EX.                                                     
013900     EXIT.                                                                
014000*                                                                         
014100 EJECT                                                                    
014200*----------------------------------------------------------------*        
014300 A200-CANCEL-LOAD.                                                        
014400*----------------------------------------------------------------*        
014500*    A LOAD MAY NOT BE CANCELLED WHILE STATUS IS BOOKED.                  
014600*                                                                         
014700     MOVE     LK-LX-LOAD-ID        TO WK-C-CWA-KEY-1.                     
014800     PERFORM  A210-FIND-LOAD.                                             
014900     IF       NOT WS-FOUND                                                
015000              SET WK-C-CWA-NOT-FOUND TO TRUE                              
015100              GO TO A200-CANCEL-LOAD-EX.                                  
015200*                                                                         
015300     IF       LOAD-STATUS (LOAD-IDX) = "BOOKED"                           
015400              SET WK-C-CWA-INVALID-STATUS TO TRUE                         
015500              GO TO A200-CANCEL-LOAD-EX.                                  
015600*                                                                         
015700     MOVE     "CANCELLED"          TO LOAD-STATUS (LOAD-IDX).             
015800     MOVE     LOAD-ID (LOAD-IDX)   TO WK-C-CWA-RESULT-KEY.                
015900     SET      WK-C-CWA-APPLIED     TO TRUE.                               
016000*                                                                         
016100 A200-CANCEL-LOAD-EX.                                                     
016200     EXIT.                                                                
016300*                                                                         
016400 A210-FIND-LOAD.                                                          
016500     MOVE     "N"                  TO WS-FOUND-SW.                        
016600     PERFORM  A211-TEST-ONE-LOAD                                          
016700        VARYING LOAD-IDX FROM 1 BY 1                                      
016800        UNTIL LOAD-IDX > LOAD-TAB-COUNT OR WS-FOUND.                      
016900*                                                                         
017000 A211-TEST-ONE-LOAD.                                                      
017100     IF       LOAD-ID (LOAD-IDX) = LK-LX-LOAD-ID                          
017200              MOVE "Y"             TO WS-FOUND-SW                         
017300     END-IF.                                                              
017400*                                                                         
017500******************************************************************        
017600*************** END OF PROGRAM SOURCE - TMSVLOD *****************         
017700******************************************************************        
