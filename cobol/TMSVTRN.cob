000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TMSVTRN.                                                 
000500 AUTHOR.         MATILDA WEE TL.                                          
000600 INSTALLATION.   FREIGHT OPERATIONS - DATA CENTER.                        
000700 DATE-WRITTEN.   03 JUL 1989.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       UNCLASSIFIED.                                            
001000*                                                                         
001100*----------------------------------------------------------------*        
001200*DESCRIPTION : THIS PROGRAM WILL REGISTER A NEW TRANSPORTER (TR)          
001300*               OR REPLACE A TRANSPORTER'S ENTIRE FLEET LINE-UP           
001400*               (TU).  OPERATES ONLY ON THE TABLES PASSED BY THE          
001500*               CALLER.                                                   
001600*----------------------------------------------------------------*        
001700* HISTORY OF MODIFICATION:                                                
001800*----------------------------------------------------------------*        
001900* MOD.#    INIT   DATE        DESCRIPTION                                 
002000* -------  -----  ----------  -----------------------------------         
002100* TMS0002  JRH    02/14/1989 - INITIAL VERSION - TR ONLY.                 
002200* TMS0044  CMT    06/02/1991 - ADD TU (REPLACE FLEET).                    
002300* TMS0190  SKT    08/14/2000 - TU NOW VALIDATES THE TRANSPORTER           
002400*                               EXISTS BEFORE TOUCHING THE FLEET -        
002500*                               A BAD TRAN-ID WAS SILENTLY ADDING         
002600*                               ORPHAN FLEET LINES.                       
002700*                                                                         
002800* TMS0229  SKT    11/04/2002 - ADDED A SPECIAL-NAMES PARAGRAPH AND TMS0229
002900*                               CALL-COUNT FOR THE TRACE DUMP.     TMS0229
003000*----------------------------------------------------------------*        
003100 EJECT                                                                    
003200**********************                                                    
003300 ENVIRONMENT DIVISION.                                                    
003400**********************                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SOURCE-COMPUTER.  IBM-AS400.                                             
003700 OBJECT-COMPUTER.  IBM-AS400.                                             
003800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
003900 EJECT                                                                    
004000***************                                                           
004100 DATA DIVISION.                                                           
004200***************                                                           
004300*************************                                                 
004400 WORKING-STORAGE SECTION.                                                 
004500*************************                                                 
004600 01  FILLER                       PIC X(24)  VALUE                        
004700     "** PROGRAM TMSVTRN   **".                                           
004800*                                                                         
004900 01  WK-C-WORK-AREA.                                                      
005000     05  WK-C-FOUND-SW             PIC X(01)  VALUE "N".                  
005100         88  WK-C-FOUND                       VALUE "Y".                  
005200     05  WK-C-LINE-SUB             PIC 9(02)  COMP VALUE ZERO.            
005300     05  WK-C-KEEP-SW              PIC X(01)  VALUE "N".                  
005400         88  WK-C-KEEP                        VALUE "Y".                  
005500     05  WK-C-NEW-COUNT            PIC 9(05)  COMP VALUE ZERO.            
005600*                                                                         
005700* ---------------- DIAGNOSTIC CALL COUNTER -----------------*      TMS0229
005800 77  WS-TRN-CALL-COUNT      PIC 9(05)  COMP VALUE ZERO.            TMS0229
005900*                                                                         
006000 EJECT                                                                    
006100*****************                                                         
006200 LINKAGE SECTION.                                                         
006300*****************                                                         
006400 01  WK-C-CWA-LINKAGE.                                                    
006500     COPY TMSCWA.                                                         
006600*                                                                         
006700 01  TRAN-TABLE.                                                          
006800     05  TRAN-TAB-COUNT            PIC 9(05)  COMP.                       
006900     05  TRAN-TAB-NEXT-ID          PIC 9(08)  COMP.                       
007000     05  TRAN-TAB-ENTRY OCCURS 300 TIMES                                  
007100                         INDEXED BY TRAN-IDX.                             
007200         COPY TMSTRAN.                                                    
007300*                                                                         
007400 01  TRUCK-TABLE.                                                         
007500     05  TRUCK-TAB-COUNT           PIC 9(05)  COMP.                       
007600     05  TRUCK-TAB-NEXT-ID         PIC 9(08)  COMP.                       
007700     05  TRUCK-TAB-ENTRY OCCURS 1500 TIMES                                
007800                         INDEXED BY TRUCK-IDX.                            
007900         COPY TMSTRUK.                                                    
008000*                                                                         
008100 01  LK-TXN-DATA                   PIC X(184).                            
008200 01  LK-TR-DATA REDEFINES LK-TXN-DATA.                                    
008300     05  LK-TR-COMPANY-NAME        PIC X(30).                             
008400     05  LK-TR-RATING              PIC S9(01)V99 COMP-3.                  
008500     05  LK-TR-RATING-R REDEFINES LK-TR-RATING                            
008600                                   PIC X(02).                             
008700*        RAW PACKED BYTES - DUMP/TRACE ROUTINE ONLY                       
008800     05  FILLER                    PIC X(152).                            
008900 01  LK-TU-DATA REDEFINES LK-TXN-DATA.                                    
009000     05  LK-TU-TRAN-ID             PIC 9(08).                             
009100     05  LK-TU-LINE-COUNT          PIC 9(02).                             
009200     05  LK-TU-LINE OCCURS 5 TIMES.                                       
009300         10  LK-TU-TYPE            PIC X(15).                             
009400         10  LK-TU-COUNT           PIC 9(04).                             
009500     05  FILLER                    PIC X(79).                             
009600*                                                                         
009700 EJECT                                                                    
009800********************************************************                  
009900 PROCEDURE DIVISION USING WK-C-CWA-LINKAGE                                
010000                          TRAN-TABLE                                      
010100                          TRUCK-TABLE                                     
010200                          LK-TXN-DATA.                                    
010300********************************************************                  
010400 MAIN-MODULE.                                                             
010500     ADD      1                    TO WS-TRN-CALL-COUNT.           TMS0229
010600     EVALUATE WK-C-CWA-TXN-CODE                                           
010700         WHEN "TR"                                                        
010800              PERFORM A100-REGISTER-TRANSPORTER                           
010900                 THRU A100-REGISTER-TRANSPORTER-EX                        
011000         WHEN "TU"                                                        
011100              PERFORM A200-REPLACE-FLEET                                  
011200                 THRU A200-REPLACE-FLEET-EX                               
011300     END-EVALUATE.                                                        
011400     EXIT PROGRAM.                                                        
011500*                                                                         
011600 EJECT                                                                    
011700*----------------------------------------------------------------*        
011800 A100-REGISTER-TRANSPORTER.                                               
011900*----------------------------------------------------------------*        
012000*    A NEW TRANSPORTER CARRIES NO FLEET LINES UNTIL A TU FOLLOWS          
012100*    IT - THERE IS NO REJECTION PATH FOR TR.                              
012200*                                                                         
012300     ADD      1                    TO TRAN-TAB-COUNT.                     
012400     SET      TRAN-IDX             TO TRAN-TAB-COUNT.                     
012500     ADD      1                    TO TRAN-TAB-NEXT-ID.                   
012600*                                                                         
012700     MOVE     TRAN-TAB-NEXT-ID     TO TRAN-ID (TRAN-IDX)                  
012800                                      WK-C-CWA-RESULT-KEY.                
012900     MOVE     LK-TR-COMPANY-NAME   TO                                     
013000              TRAN-COMPANY-NAME (TRAN-IDX).                               
013100     MOVE     LK-TR-RATING         TO TRAN-RATING (TRAN-IDX).             
013200     SET      WK-C-CWA-APPLIED     TO TRUE.                               
013300*                                                                         
013400 A100-REGISTER-TRANSPORTER-EX.                                            
013500     EXIT.                                                                
013600*                                                                         
013700 EJECT                                                                    
013800*----------------------------------------------------------------*        
013900 A200-REPLACE-FLEET.                                                      
014000*----------------------------------------------------------------*        
014100*    THE TRANSPORTER MUST ALREADY BE REGISTERED.  EVERY EXISTING          
014200*    FLEET LINE OWNED BY THE TRANSPORTER IS REMOVED FROM THE              
014300*    TABLE (BY COMPACTING AROUND IT) AND THE LINES CARRIED ON             
014400*    THE TU TRANSACTION ARE APPENDED IN THEIR PLACE.                      
014500*                                                                         
014600     MOVE     LK-TU-TRAN-ID        TO WK-C-CWA-KEY-1.                     
014700     MOVE     "N"                  TO WK-C-FOUND-SW.                      
014800     PERFORM  A210-TEST-ONE-TRAN                                          
014900        VARYING TRAN-IDX FROM 1 BY 1                                      
015000        UNTIL TRAN-IDX > TRAN-TAB-COUNT OR WK-C-FOUND.                    
015100     IF       NOT WK-C-FOUND                                              
015200              SET WK-C-CWA-NOT-FOUND TO TRUE                              
015300              GO TO A200-REPLACE-FLEET-EX.                                
015400*                                                                         
015500     PERFORM  A220-REMOVE-OLD-LINES.                                      
015600     PERFORM  A230-APPEND-ONE-LINE                                        
015700        VARYING WK-C-LINE-SUB FROM 1 BY 1                                 
015800        UNTIL WK-C-LINE-SUB > LK-TU-LINE-COUNT.                           
015900*                                                                         
016000     MOVE     LK-TU-TRAN-ID        TO WK-C-CWA-RESULT-KEY.                
016100     SET      WK-C-CWA-APPLIED     TO TRUE.                               
016200*                                                                         
016300 A200-REPLACE-FLEET-EX.                                                   
016400     EXIT.                                                                
016500*                                                                         
016600 A210-TEST-ONE-TRAN.                                                      
016700     IF       TRAN-ID (TRAN-IDX) = LK-TU-TRAN-ID                          
016800              MOVE "Y"             TO WK-C-FOUND-SW                       
016900     END-IF.                                                              
017000*                                                                         
017100 A220-REMOVE-OLD-LINES.                                                   
017200*    COMPACT TRUCK-TABLE, KEEPING EVERY LINE THAT DOES NOT BELONG         
017300*    TO THIS TRANSPORTER AND DROPPING THE REST.                           
017400*                                                                         
017500     MOVE     ZERO                 TO WK-C-NEW-COUNT.                     
017600     PERFORM  A221-KEEP-OR-DROP-ONE-LINE                                  
017700        VARYING TRUCK-IDX FROM 1 BY 1                                     
017800        UNTIL TRUCK-IDX > TRUCK-TAB-COUNT.                                
017900     MOVE     WK-C-NEW-COUNT       TO TRUCK-TAB-COUNT.                    
018000*                                                                         
018100 A221-KEEP-OR-DROP-ONE-LINE.                                              
018200     MOVE     "Y"                  TO WK-C-KEEP-SW.                       
018300     IF       TRUCK-TRAN-ID (TRUCK-IDX) = LK-TU-TRAN-ID                   
018400              MOVE "N"             TO WK-C-KEEP-SW                        
018500     END-IF.                                                              
018600     IF       WK-C-KEEP                                                   
018700              ADD 1                TO WK-C-NEW-COUNT                      
018800              IF TRUCK-IDX NOT = WK-C-NEW-COUNT                           
018900                 MOVE TRUCK-TAB-ENTRY (TRUCK-IDX) TO                      
019000                      TRUCK-TAB-ENTRY (WK-C-NEW-COUNT)                    
019100              END-IF                                                      
019200     END-IF.                                                              
019300*                                                                         
019400 A230-APPEND-ONE-LINE.                                                    
019500     ADD      1                    TO TRUCK-TAB-COUNT.                    
019600     SET      TRUCK-IDX            TO TRUCK-TAB-COUNT.                    
019700     ADD      1                    TO TRUCK-TAB-NEXT-ID.                  
019800     MOVE     TRUCK-TAB-NEXT-ID    TO TRUCK-ID (TRUCK-IDX).               
019900     MOVE     LK-TU-TRAN-ID        TO TRUCK-TRAN-ID (TRUCK-IDX).          
020000     MOVE     LK-TU-TYPE (WK-C-LINE-SUB) TO                               
020100              TRUCK-TYPE (TRUCK-IDX).                                     
020200     MOVE     LK-TU-COUNT (WK-C-LINE-SUB) TO                              
020300              TRUCK-COUNT (TRUCK-IDX).                                    
020400*                                                                         
020500******************************************************************        
020600*************** END OF PROGRAM SOURCE - TMSVTRN *****************         
020700******************************************************************        
