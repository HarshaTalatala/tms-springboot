000100*****************************************************************         
000200* TMSLOAD  -  LOAD MASTER RECORD  (150 BYTES FIXED)                       
000300*             ONE ENTRY PER SHIPPER LOAD POSTED TO THE BOARD.             
000400*****************************************************************         
000500* AMENDMENT HISTORY:                                                      
000600*****************************************************************         
000700* TMS0001 - JRH - 02/14/1989 - INITIAL VERSION.                           
000800* TMS0052 - CMT - 04/03/1992 - ADD LOAD-DATE-POSTED, WAS BEING            
000900*                              DERIVED AT REPORT TIME ONLY.               
001000* TMS0120 - DLP - 07/19/1995 - WIDEN LOAD-CARGO-TYPE 10 TO 15.            
001100* Y2K0009 - MPK - 08/30/1998 - EXPAND PICKUP/DELIVERY DATES AND           
001200*                              DATE-POSTED TO 9(14) FOR Y2K.              
001300*****************************************************************         
001400 05  LOAD-RECORD                  PIC X(150).                             
001500 05  LOAD-FIELDS REDEFINES LOAD-RECORD.                                   
001600     10  LOAD-ID                  PIC 9(08).                              
001700*        LOAD KEY - ASSIGNED BY TMSVLOD ON LC                             
001800     10  LOAD-PICKUP-LOC          PIC X(20).                              
001900*        PICKUP LOCATION                                                  
002000     10  LOAD-DELIVERY-LOC        PIC X(20).                              
002100*        DELIVERY LOCATION                                                
002200     10  LOAD-WEIGHT              PIC S9(07)V99 COMP-3.                   
002300*        CARGO WEIGHT                                                     
002400     10  LOAD-WEIGHT-UNIT         PIC X(03).                              
002500*        "KG " OR "TON"                                                   
002600     10  LOAD-CARGO-TYPE          PIC X(15).                      TMS0120 
002700*        CARGO TYPE DESCRIPTION                                           
002800     10  LOAD-PICKUP-DATE         PIC 9(14).                      Y2K0009 
002900*        PICKUP TIMESTAMP YYYYMMDDHHMMSS                                  
003000     10  LOAD-DELIVERY-DATE       PIC 9(14).                      Y2K0009 
003100*        DELIVERY TIMESTAMP                                               
003200     10  LOAD-OFFERED-PRICE       PIC S9(09)V99 COMP-3.                   
003300*        SHIPPER'S OFFERED PRICE                                          
003400     10  LOAD-TRUCKS-REQUIRED     PIC 9(04).                              
003500*        TRUCKS REQUIRED AT POSTING                                       
003600     10  LOAD-REMAINING-TRUCKS    PIC 9(04).                              
003700*        TRUCKS STILL UNALLOCATED                                         
003800     10  LOAD-STATUS              PIC X(14).                              
003900*        POSTED/OPEN-FOR-BIDS/BOOKED/CONFIRMED/                           
004000*        IN-TRANSIT/COMPLETED/CANCELLED                                   
004100     10  LOAD-DATE-POSTED         PIC 9(14).                      Y2K0009 
004200*        POSTING TIMESTAMP                                                
004300     10  FILLER                   PIC X(09).                              
