000100*****************************************************************         
000200* TMSTRUK  -  FLEET (TRUCK) MASTER RECORD  (40 BYTES FIXED)               
000300*             ONE ENTRY PER TRUCK-TYPE LINE OWNED BY A                    
000400*             TRANSPORTER.  REPLACED WHOLESALE BY TMSVTRN ON TU.          
000500*****************************************************************         
000600* AMENDMENT HISTORY:                                                      
000700*****************************************************************         
000800* TMS0001 - JRH - 02/14/1989 - INITIAL VERSION.                           
000900*****************************************************************         
001000 05  TRUCK-RECORD                 PIC X(40).                              
001100 05  TRUCK-FIELDS REDEFINES TRUCK-RECORD.                                 
001200     10  TRUCK-ID                 PIC 9(08).                              
001300*        TRUCK-LINE KEY                                                   
001400     10  TRUCK-TRAN-ID            PIC 9(08).                              
001500*        OWNING TRANSPORTER                                               
001600     10  TRUCK-TYPE               PIC X(15).                              
001700*        TRUCK TYPE, E.G. FLATBED, CONTAINER                              
001800     10  TRUCK-COUNT              PIC 9(04).                              
001900*        NUMBER OF TRUCKS OF THAT TYPE AVAILABLE                          
002000     10  FILLER                   PIC X(05).                              
