000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TMSB100.                                                 
000500 AUTHOR.         J R HALLORAN.                                            
000600 INSTALLATION.   FREIGHT OPERATIONS - DATA CENTER.                        
000700 DATE-WRITTEN.   14 FEB 1989.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       UNCLASSIFIED.                                            
001000*                                                                         
001100*DESCRIPTION :  MAIN BATCH DRIVER FOR THE LOAD TENDERING, BIDDING         
001200*               AND BOOKING CYCLE.  LOADS ALL FIVE MASTERS INTO           
001300*               WORKING STORAGE TABLES, READS THE TRANSACTION FILE        
001400*               SEQUENTIALLY, DISPATCHES EACH TRANSACTION TO THE          
001500*               APPROPRIATE SUBROUTINE, REWRITES ALL MASTERS AND          
001600*               PRINTS THE RUN-CONTROL REPORT.                            
001700*                                                                         
001800*================================================================         
001900* HISTORY OF MODIFICATION:                                                
002000*================================================================         
002100* TMS0001 - JRH - 02/14/1989 - INITIAL VERSION - LC/LX/BS/BR/KC/          
002200*                               KX DISPATCH, CONTROL REPORT.              
002300* TMS0044 - CMT - 06/02/1991 - ADD TR/TU DISPATCH FOR TRANSPORTER         
002400*                               REGISTRATION AND FLEET UPKEEP.            
002500* TMS0096 - DLP - 02/08/1994 - ADD BB DISPATCH AND RANKED SUB-LIST        
002600*                               PRINTING ON THE CONTROL REPORT.           
002700* TMS0145 - DLP - 03/30/1996 - WIDEN ALL FIVE MASTER TABLES - RAN         
002800*                               OUT OF ROOM DURING PEAK SEASON.           
002900* Y2K0021 - MPK - 09/14/1998 - TXN-TIMESTAMP AND ALL MASTER DATE          
003000*                               FIELDS EXPANDED TO 9(14) CENTURY          
003100*                               FORMAT.                                   
003200* TMS0210 - SKT - 05/11/2001 - CORRECTED BOOKING-CANCEL REVERSAL -        
003300*                               WAS REOPENING THE LOAD FOR BIDDING        
003400*                               EVEN WHEN REMAINING-TRUCKS WAS NOT        
003500*                               BACK TO TRUCKS-REQUIRED.                  
003600* TMS0226 - SKT - 10/14/2002 - BS/BR/KC/KX NOW VALIDATE THE               
003700*                               TRANSPORTER AGAINST TRAN-TABLE            
003800*                               BEFORE TESTING FLEET CAPACITY -           
003900*                               A REGISTERED TRANSPORTER WITH NO          
004000*                               MATCHING FLEET LINE WAS BEING             
004100*                               MISREPORTED AS NOT FOUND.  ADDED          
004200*                               RATING TO THE BB RANKED SUB-LIST          
004300*                               AND FIXED Y020 ALWAYS PRINTING            
004400*                               THE DETAIL LINE LAYOUT INSTEAD OF         
004500*                               THE RANK LINE LAYOUT.  ADDED A            
004600*                               RANK-LINES-PRINTED CONTROL TOTAL.         
004700* TMS0227 - SKT - 11/04/2002 - TR DISPATCH WAS SHORT ONE ARGUMENT -       
004800*                               TRUCK-TABLE WAS MISSING FROM THE          
004900*                               CALL, SO TXN-TR-DATA BOUND TO THE         
005000*                               TRUCK-TABLE FORMAL PARAMETER AND          
005100*                               LK-TXN-DATA GOT NOTHING.  TR NOW          
005200*                               PASSES TRUCK-TABLE LIKE TU DOES.          
005300*----------------------------------------------------------------*        
005400 EJECT                                                                    
005500**********************                                                    
005600 ENVIRONMENT DIVISION.                                                    
005700**********************                                                    
005800 CONFIGURATION SECTION.                                                   
005900 SOURCE-COMPUTER.  IBM-AS400.                                             
006000 OBJECT-COMPUTER.  IBM-AS400.                                             
006100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                          
006200                   UPSI-0 IS UPSI-SWITCH-0                                
006300                     ON  STATUS IS U0-ON                                  
006400                     OFF STATUS IS U0-OFF                                 
006500                   C01 IS TOP-OF-FORM.                                    
006600*        UPSI-SWITCH-0 ON = RE-RUN - MASTERS ALREADY BEAR TODAY'S TMS0145 
006700*        POSTINGS, SKIP THE OPENING-BALANCE EDIT ON THE REPORT.   TMS0145 
006800*                                                                         
006900 INPUT-OUTPUT SECTION.                                                    
007000 FILE-CONTROL.                                                            
007100     SELECT LOAD-MASTER-IN       ASSIGN TO LOADIN                         
007200            ORGANIZATION  IS LINE SEQUENTIAL                              
007300            FILE STATUS   IS WK-FS-LOADIN.                                
007400     SELECT LOAD-MASTER-OUT      ASSIGN TO LOADOUT                        
007500            ORGANIZATION  IS LINE SEQUENTIAL                              
007600            FILE STATUS   IS WK-FS-LOADOUT.                               
007700     SELECT TRAN-MASTER-IN       ASSIGN TO TRANIN                         
007800            ORGANIZATION  IS LINE SEQUENTIAL                              
007900            FILE STATUS   IS WK-FS-TRANIN.                                
008000     SELECT TRAN-MASTER-OUT      ASSIGN TO TRANOUT                        
008100            ORGANIZATION  IS LINE SEQUENTIAL                              
008200            FILE STATUS   IS WK-FS-TRANOUT.                               
008300     SELECT TRUCK-MASTER-IN      ASSIGN TO TRUKIN                         
008400            ORGANIZATION  IS LINE SEQUENTIAL                              
008500            FILE STATUS   IS WK-FS-TRUKIN.                                
008600     SELECT TRUCK-MASTER-OUT     ASSIGN TO TRUKOUT                        
008700            ORGANIZATION  IS LINE SEQUENTIAL                              
008800            FILE STATUS   IS WK-FS-TRUKOUT.                               
008900     SELECT BID-MASTER-IN        ASSIGN TO BIDIN                          
009000            ORGANIZATION  IS LINE SEQUENTIAL                              
009100            FILE STATUS   IS WK-FS-BIDIN.                                 
009200     SELECT BID-MASTER-OUT       ASSIGN TO BIDOUT                         
009300            ORGANIZATION  IS LINE SEQUENTIAL                              
009400            FILE STATUS   IS WK-FS-BIDOUT.                                
009500     SELECT BKG-MASTER-IN        ASSIGN TO BKGIN                          
009600            ORGANIZATION  IS LINE SEQUENTIAL                              
009700            FILE STATUS   IS WK-FS-BKGIN.                                 
009800     SELECT BKG-MASTER-OUT       ASSIGN TO BKGOUT                         
009900            ORGANIZATION  IS LINE SEQUENTIAL                              
010000            FILE STATUS   IS WK-FS-BKGOUT.                                
010100     SELECT TRANSACTION-FILE     ASSIGN TO TXNFILE                        
010200            ORGANIZATION  IS LINE SEQUENTIAL                              
010300            FILE STATUS   IS WK-FS-TXNFILE.                               
010400     SELECT REPORT-FILE          ASSIGN TO TMSRPT                         
010500            ORGANIZATION  IS LINE SEQUENTIAL                              
010600            FILE STATUS   IS WK-FS-TMSRPT.                                
010700 EJECT                                                                    
010800***************                                                           
010900 DATA DIVISION.                                                           
011000***************                                                           
011100 FILE SECTION.                                                            
011200**************                                                            
011300 FD  LOAD-MASTER-IN                                                       
011400     LABEL RECORDS ARE OMITTED.                                           
011500 01  LOAD-MASTER-IN-REC.                                                  
011600     COPY TMSLOAD.                                                        
011700 FD  LOAD-MASTER-OUT                                                      
011800     LABEL RECORDS ARE OMITTED.                                           
011900 01  LOAD-MASTER-OUT-REC.                                                 
012000     COPY TMSLOAD.                                                        
012100 FD  TRAN-MASTER-IN                                                       
012200     LABEL RECORDS ARE OMITTED.                                           
012300 01  TRAN-MASTER-IN-REC.                                                  
012400     COPY TMSTRAN.                                                        
012500 FD  TRAN-MASTER-OUT                                                      
012600     LABEL RECORDS ARE OMITTED.                                           
012700 01  TRAN-MASTER-OUT-REC.                                                 
012800     COPY TMSTRAN.                                                        
012900 FD  TRUCK-MASTER-IN                                                      
013000     LABEL RECORDS ARE OMITTED.                                           
013100 01  TRUCK-MASTER-IN-REC.                                                 
013200     COPY TMSTRUK.                                                        
013300 FD  TRUCK-MASTER-OUT                                                     
013400     LABEL RECORDS ARE OMITTED.                                           
013500 01  TRUCK-MASTER-OUT-REC.                                                
013600     COPY TMSTRUK.                                                        
013700 FD  BID-MASTER-IN                                                        
013800     LABEL RECORDS ARE OMITTED.                                           
013900 01  BID-MASTER-IN-REC.                                                   
014000     COPY TMSBID.                                                         
014100 FD  BID-MASTER-OUT                                                       
014200     LABEL RECORDS ARE OMITTED.                                           
014300 01  BID-MASTER-OUT-REC.                                                  
014400     COPY TMSBID.                                                         
014500 FD  BKG-MASTER-IN                                                        
014600     LABEL RECORDS ARE OMITTED.                                           
014700 01  BKG-MASTER-IN-REC.                                                   
014800     COPY TMSBKG.                                                         
014900 FD  BKG-MASTER-OUT                                                       
015000     LABEL RECORDS ARE OMITTED.                                           
015100 01  BKG-MASTER-OUT-REC.                                                  
015200     COPY TMSBKG.                                                         
015300 FD  TRANSACTION-FILE                                                     
015400     LABEL RECORDS ARE OMITTED.                                           
015500 01  TRANSACTION-FILE-REC.                                                
015600     COPY TMSTXN.                                                         
015700 FD  REPORT-FILE                                                          
015800     LABEL RECORDS ARE OMITTED.                                           
015900 01  REPORT-RECORD                PIC X(132).                             
016000 EJECT                                                                    
016100*************************                                                 
016200 WORKING-STORAGE SECTION.                                                 
016300*************************                                                 
016400 01  FILLER                       PIC X(24)  VALUE                        
016500     "** PROGRAM TMSB100   **".                                           
016600*                                                                         
016700* ------------------ PROGRAM WORKING STORAGE -------------------*         
016800 COPY TMSFST.                                                             
016900*                                                                         
017000 01  WK-C-COMMON.                                                         
017100     COPY TMSCWA.                                                         
017200*                                                                         
017300 01  WS-RUN-DATE-FIELDS.                                                  
017400     05  WS-RUN-DATE              PIC 9(08).                              
017500     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                             
017600         10  WS-RUN-CCYY           PIC 9(04).                             
017700         10  WS-RUN-MM             PIC 9(02).                             
017800         10  WS-RUN-DD             PIC 9(02).                             
017900     05  WS-RUN-TIME               PIC 9(08).                             
018000     05  WS-RUN-TIME-R REDEFINES WS-RUN-TIME.                     TMS0226 
018100         10  WS-RUN-HH             PIC 9(02).                     TMS0226 
018200         10  WS-RUN-MIN            PIC 9(02).                     TMS0226 
018300         10  WS-RUN-SS             PIC 9(02).                     TMS0226 
018400         10  WS-RUN-HS             PIC 9(02).                     TMS0226 
018500*                                                                         
018600 01  WS-SWITCHES.                                                         
018700     05  WS-TXN-EOF-SW             PIC X(01)  VALUE "N".                  
018800         88  WS-TXN-EOF                       VALUE "Y".                  
018900*                                                                         
019000 01  WS-SUBSCRIPTS.                                                       
019100     05  WS-IX                     PIC 9(04)  COMP.                       
019200     05  WS-JX                     PIC 9(04)  COMP.                       
019300     05  WS-PAGE-NO                PIC 9(04)  COMP VALUE 1.               
019400     05  WS-LINE-CNT               PIC 9(04)  COMP VALUE 99.              
019500     05  WS-LINES-PER-PAGE         PIC 9(04)  COMP VALUE 55.              
019600*                                                                         
019700* -------------- RANKED SUB-LIST LINE COUNTER --------------*     TMS0226 
019800 77  WS-RNK-LINES-PRINTED    PIC 9(05)  COMP VALUE ZERO.          TMS0226 
019900*                                                                         
020000 01  WS-CONTROL-TOTALS.                                                   
020100     05  WS-TOT-TXN-READ           PIC 9(07)  COMP-3 VALUE ZERO.          
020200     05  WS-TOT-TXN-READ-R REDEFINES WS-TOT-TXN-READ              TMS0226 
020300                               PIC X(04).                         TMS0226 
020400*        RAW PACKED BYTES - DUMP/TRACE ROUTINE ONLY                TMS0226
020500     05  WS-TOT-TXN-APPLIED        PIC 9(07)  COMP-3 VALUE ZERO.          
020600     05  WS-TOT-TXN-REJECTED       PIC 9(07)  COMP-3 VALUE ZERO.          
020700     05  WS-TOT-LOADS-CREATED      PIC 9(07)  COMP-3 VALUE ZERO.          
020800     05  WS-TOT-LOADS-CANCELLED    PIC 9(07)  COMP-3 VALUE ZERO.          
020900     05  WS-TOT-TRAN-REGISTERED    PIC 9(07)  COMP-3 VALUE ZERO.          
021000     05  WS-TOT-BIDS-SUBMITTED     PIC 9(07)  COMP-3 VALUE ZERO.          
021100     05  WS-TOT-BIDS-REJECTED      PIC 9(07)  COMP-3 VALUE ZERO.          
021200     05  WS-TOT-BB-REQUESTS        PIC 9(07)  COMP-3 VALUE ZERO.          
021300     05  WS-TOT-BKGS-CREATED       PIC 9(07)  COMP-3 VALUE ZERO.          
021400     05  WS-TOT-BKGS-CANCELLED     PIC 9(07)  COMP-3 VALUE ZERO.          
021500*                                                                         
021600* -------------- MASTER WORK TABLES (IN MEMORY) --------------*           
021700 01  LOAD-TABLE.                                                          
021800     05  LOAD-TAB-COUNT            PIC 9(05)  COMP.                       
021900     05  LOAD-TAB-NEXT-ID          PIC 9(08)  COMP.                       
022000     05  LOAD-TAB-ENTRY OCCURS 2000 TIMES                                 
022100                         INDEXED BY LOAD-IDX.                             
022200         COPY TMSLOAD.                                                    
022300*                                                                         
022400 01  TRAN-TABLE.                                                          
022500     05  TRAN-TAB-COUNT            PIC 9(05)  COMP.                       
022600     05  TRAN-TAB-NEXT-ID          PIC 9(08)  COMP.                       
022700     05  TRAN-TAB-ENTRY OCCURS 300 TIMES                                  
022800                         INDEXED BY TRAN-IDX.                             
022900         COPY TMSTRAN.                                                    
023000*                                                                         
023100 01  TRUCK-TABLE.                                                         
023200     05  TRUCK-TAB-COUNT           PIC 9(05)  COMP.                       
023300     05  TRUCK-TAB-NEXT-ID         PIC 9(08)  COMP.                       
023400     05  TRUCK-TAB-ENTRY OCCURS 1500 TIMES                                
023500                         INDEXED BY TRUCK-IDX.                            
023600         COPY TMSTRUK.                                                    
023700*                                                                         
023800 01  BID-TABLE.                                                           
023900     05  BID-TAB-COUNT             PIC 9(05)  COMP.                       
024000     05  BID-TAB-NEXT-ID           PIC 9(08)  COMP.                       
024100     05  BID-TAB-ENTRY OCCURS 4000 TIMES                                  
024200                         INDEXED BY BID-IDX.                              
024300         COPY TMSBID.                                                     
024400*                                                                         
024500 01  BKG-TABLE.                                                           
024600     05  BKG-TAB-COUNT             PIC 9(05)  COMP.                       
024700     05  BKG-TAB-NEXT-ID           PIC 9(08)  COMP.                       
024800     05  BKG-TAB-ENTRY OCCURS 4000 TIMES                                  
024900                         INDEXED BY BKG-IDX.                              
025000         COPY TMSBKG.                                                     
025100*                                                                         
025200* ------------- BEST-BID RANKING WORK TABLE -------------*        TMS0096 
025300 COPY TMSRNK.                                                             
025400*                                                                         
025500* ------------------- REPORT LINE LAYOUTS -------------------*            
025600 01  HDG-LINE-1.                                                          
025700     05  FILLER                    PIC X(01)  VALUE SPACE.                
025800     05  FILLER                    PIC X(30)  VALUE                       
025900         "TMS100 - FREIGHT LOAD/BID/BOO".                                 
026000     05  FILLER                    PIC X(23)  VALUE                       
026100         "KING RUN-CONTROL REPORT".                                       
026200     05  FILLER                    PIC X(10)  VALUE SPACES.               
026300     05  HDG-1-DATE                PIC 9(08)/.                            
026400     05  FILLER                    PIC X(08)  VALUE "  PAGE  ".           
026500     05  HDG-1-PAGE                PIC ZZZ9.                              
026600     05  FILLER                    PIC X(41)  VALUE SPACES.               
026700*                                                                         
026800 01  HDG-LINE-2.                                                          
026900     05  FILLER                    PIC X(01)  VALUE SPACE.                
027000     05  FILLER                    PIC X(08)  VALUE "TXN CODE".           
027100     05  FILLER                    PIC X(03)  VALUE SPACES.               
027200     05  FILLER                    PIC X(14)  VALUE                       
027300         "KEY REFERENCE".                                                 
027400     05  FILLER                    PIC X(03)  VALUE SPACES.               
027500     05  FILLER                    PIC X(12)  VALUE "DISPOSITION".        
027600     05  FILLER                    PIC X(21)  VALUE "REASON".             
027700     05  FILLER                    PIC X(70)  VALUE SPACES.               
027800*                                                                         
027900 01  DTL-LINE.                                                            
028000     05  FILLER                    PIC X(01)  VALUE SPACE.                
028100     05  DTL-TXN-CODE              PIC X(02).                             
028200     05  FILLER                    PIC X(07)  VALUE SPACES.               
028300     05  DTL-KEY-REF               PIC X(17).                             
028400     05  FILLER                    PIC X(02)  VALUE SPACES.               
028500     05  DTL-DISPOSITION           PIC X(09).                             
028600     05  FILLER                    PIC X(03)  VALUE SPACES.               
028700     05  DTL-REASON                PIC X(21).                             
028800     05  FILLER                    PIC X(70)  VALUE SPACES.               
028900*                                                                         
029000 01  RNK-LINE.                                                            
029100     05  FILLER                    PIC X(03)  VALUE SPACES.               
029200     05  FILLER                    PIC X(11)  VALUE "   RANK   ".         
029300     05  RNK-RANK-NO               PIC ZZ9.                               
029400     05  FILLER                    PIC X(03)  VALUE "BID".                
029500     05  RNK-BID-ID                PIC Z(07)9.                            
029600     05  FILLER                    PIC X(05)  VALUE "TRAN ".              
029700     05  RNK-TRAN-ID                PIC Z(07)9.                           
029800     05  FILLER                    PIC X(06)  VALUE "RATE ".              
029900     05  RNK-RATE                  PIC Z(07)9.99.                         
030000     05  FILLER                    PIC X(08)  VALUE "SCORE ".             
030100     05  RNK-SCORE                 PIC 9.999999.                          
030200     05  FILLER                    PIC X(07)  VALUE "RATING ".    TMS0226 
030300     05  RNK-RATING                PIC Z.99.                      TMS0226 
030400     05  FILLER                    PIC X(48)  VALUE SPACES.               
030500*                                                                         
030600 01  TRL-LINE-1.                                                          
030700     05  FILLER                    PIC X(01)  VALUE SPACE.                
030800     05  FILLER                    PIC X(20)  VALUE                       
030900         "TRANSACTIONS READ . ".                                          
031000     05  TRL-TXN-READ              PIC Z(06)9.                            
031100     05  FILLER                    PIC X(20)  VALUE                       
031200         "   TRANSACTIONS OK . ".                                         
031300     05  TRL-TXN-APPLIED           PIC Z(06)9.                            
031400     05  FILLER                    PIC X(20)  VALUE                       
031500         "   TRANSACTIONS REJ ".                                          
031600     05  TRL-TXN-REJECTED          PIC Z(06)9.                            
031700     05  FILLER                    PIC X(43)  VALUE SPACES.               
031800*                                                                         
031900 01  TRL-LINE-2.                                                          
032000     05  FILLER                    PIC X(01)  VALUE SPACE.                
032100     05  FILLER                    PIC X(20)  VALUE                       
032200         "LOADS CREATED  . . .".                                          
032300     05  TRL-LOADS-CREATED         PIC Z(06)9.                            
032400     05  FILLER                    PIC X(20)  VALUE                       
032500         "   LOADS CANCELLED .".                                          
032600     05  TRL-LOADS-CANCELLED       PIC Z(06)9.                            
032700     05  FILLER                    PIC X(20)  VALUE                       
032800         "   BOOKINGS MADE  . ".                                          
032900     05  TRL-BKGS-CREATED          PIC Z(06)9.                            
033000     05  FILLER                    PIC X(23)  VALUE SPACES.               
033100*                                                                         
033200 01  TRL-LINE-3.                                                          
033300     05  FILLER                    PIC X(01)  VALUE SPACE.                
033400     05  FILLER                    PIC X(20)  VALUE                       
033500         "BOOKINGS CANCELLED .".                                          
033600     05  TRL-BKGS-CANCELLED        PIC Z(06)9.                            
033700     05  FILLER                    PIC X(20)  VALUE                       
033800         "   BIDS SUBMITTED  .".                                          
033900     05  TRL-BIDS-SUBMITTED        PIC Z(06)9.                            
034000     05  FILLER                    PIC X(20)  VALUE                       
034100         "   BIDS REJECTED  . ".                                          
034200     05  TRL-BIDS-REJECTED         PIC Z(06)9.                            
034300     05  FILLER                    PIC X(20)  VALUE               TMS0226 
034400         "   RANK LINES PRT . ".                                  TMS0226 
034500     05  TRL-RNK-LINES-PRT         PIC Z(06)9.                    TMS0226 
034600     05  FILLER                    PIC X(16)  VALUE SPACES.               
034700 EJECT                                                                    
034800 PROCEDURE DIVISION.                                                      
034900*****************************************************************         
035000 MAIN-MODULE.                                                             
035100     PERFORM A000-OPEN-AND-LOAD-MASTERS                                   
035200        THRU A099-OPEN-AND-LOAD-MASTERS-EX.                               
035300     PERFORM B000-PROCESS-TRANSACTIONS                                    
035400        THRU B099-PROCESS-TRANSACTIONS-EX.                                
035500     PERFORM Y000-WRITE-MASTERS                                           
035600        THRU Y099-WRITE-MASTERS-EX.                                       
035700     PERFORM Z000-END-PROGRAM-ROUTINE                                     
035800        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
035900     GOBACK.                                                              
036000*                                                                         
036100 EJECT                                                                    
036200*----------------------------------------------------------------*        
036300 A000-OPEN-AND-LOAD-MASTERS.                                              
036400*----------------------------------------------------------------*        
036500*    ACCEPT TODAY'S DATE/TIME, OPEN THE FIVE MASTER PAIRS AND THE         
036600*    TRANSACTION AND REPORT FILES, THEN STAGE EVERY MASTER RECORD         
036700*    INTO ITS WORKING STORAGE TABLE.                                      
036800*                                                                         
036900     ACCEPT   WS-RUN-DATE            FROM DATE YYYYMMDD.                  
037000     ACCEPT   WS-RUN-TIME            FROM TIME.                           
037100*                                                                         
037200     OPEN     INPUT  LOAD-MASTER-IN  TRAN-MASTER-IN                       
037300                      TRUCK-MASTER-IN BID-MASTER-IN                       
037400                      BKG-MASTER-IN   TRANSACTION-FILE.                   
037500     OPEN     OUTPUT LOAD-MASTER-OUT TRAN-MASTER-OUT                      
037600                      TRUCK-MASTER-OUT BID-MASTER-OUT                     
037700                      BKG-MASTER-OUT  REPORT-FILE.                        
037800*                                                                         
037900     IF       NOT WK-FS-LOADIN-OK OR NOT WK-FS-LOADOUT-OK OR              
038000              NOT WK-FS-TRANIN-OK OR NOT WK-FS-TRANOUT-OK OR              
038100              NOT WK-FS-TRUKIN-OK OR NOT WK-FS-TRUKOUT-OK OR              
038200              NOT WK-FS-BIDIN-OK  OR NOT WK-FS-BIDOUT-OK  OR              
038300              NOT WK-FS-BKGIN-OK  OR NOT WK-FS-BKGOUT-OK  OR              
038400              NOT WK-FS-TXNFILE-OK OR NOT WK-FS-TMSRPT-OK                 
038500              DISPLAY "TMSB100 - OPEN FILE ERROR"                         
038600              GO TO Y900-ABNORMAL-TERMINATION.                            
038700*                                                                         
038800     MOVE     ZERO                   TO LOAD-TAB-COUNT                    
038900                                         LOAD-TAB-NEXT-ID.                
039000     PERFORM  A010-LOAD-LOAD-MASTER                                       
039100        UNTIL WK-FS-LOADIN-EOF.                                           
039200*                                                                         
039300     MOVE     ZERO                   TO TRAN-TAB-COUNT                    
039400                                         TRAN-TAB-NEXT-ID.                
039500     PERFORM  A020-LOAD-TRAN-MASTER                                       
039600        UNTIL WK-FS-TRANIN-EOF.                                           
039700*                                                                         
039800     MOVE     ZERO                   TO TRUCK-TAB-COUNT                   
039900                                         TRUCK-TAB-NEXT-ID.               
040000     PERFORM  A030-LOAD-TRUCK-MASTER                                      
040100        UNTIL WK-FS-TRUKIN-EOF.                                           
040200*                                                                         
040300     MOVE     ZERO                   TO BID-TAB-COUNT                     
040400                                         BID-TAB-NEXT-ID.                 
040500     PERFORM  A040-LOAD-BID-MASTER                                        
040600        UNTIL WK-FS-BIDIN-EOF.                                            
040700*                                                                         
040800     MOVE     ZERO                   TO BKG-TAB-COUNT                     
040900                                         BKG-TAB-NEXT-ID.                 
041000     PERFORM  A050-LOAD-BKG-MASTER                                        
041100        UNTIL WK-FS-BKGIN-EOF.                                            
041200*                                                                         
041300     PERFORM  Y010-PRINT-HEADING.                                         
041400*                                                                         
041500 A000-EX-POINT.                                                           
041600*----------------------------------------------------------------*        
041700 A099-OPEN-AND-LOAD-MASTERS-EX.                                           
041800*----------------------------------------------------------------*        
041900     EXIT.                                                                
042000*                                                                         
042100 A010-LOAD-LOAD-MASTER.                                                   
042200     READ     LOAD-MASTER-IN                                              
042300              AT END CONTINUE                                             
042400              NOT AT END                                                  
042500                 ADD 1 TO LOAD-TAB-COUNT                                  
042600                 SET LOAD-IDX TO LOAD-TAB-COUNT                           
042700                 MOVE LOAD-MASTER-IN-REC TO                               
042800                      LOAD-TAB-ENTRY (LOAD-IDX)                           
042900                 IF LOAD-ID (LOAD-IDX) > LOAD-TAB-NEXT-ID                 
043000                    MOVE LOAD-ID (LOAD-IDX) TO LOAD-TAB-NEXT-ID           
043100                 END-IF                                                   
043200     END-READ.                                                            
043300*                                                                         
043400 A020-LOAD-TRAN-MASTER.                                                   
043500     READ     TRAN-MASTER-IN                                              
043600              AT END CONTINUE                                             
043700              NOT AT END                                                  
043800                 ADD 1 TO TRAN-TAB-COUNT                                  
043900                 SET TRAN-IDX TO TRAN-TAB-COUNT                           
044000                 MOVE TRAN-MASTER-IN-REC TO                               
044100                      TRAN-TAB-ENTRY (TRAN-IDX)                           
044200                 IF TRAN-ID (TRAN-IDX) > TRAN-TAB-NEXT-ID                 
044300                    MOVE TRAN-ID (TRAN-IDX) TO TRAN-TAB-NEXT-ID           
044400                 END-IF                                                   
044500     END-READ.                                                            
044600*                                                                         
044700 A030-LOAD-TRUCK-MASTER.                                                  
044800     READ     TRUCK-MASTER-IN                                             
044900              AT END CONTINUE                                             
045000              NOT AT END                                                  
045100                 ADD 1 TO TRUCK-TAB-COUNT                                 
045200                 SET TRUCK-IDX TO TRUCK-TAB-COUNT                         
045300                 MOVE TRUCK-MASTER-IN-REC TO                              
045400                      TRUCK-TAB-ENTRY (TRUCK-IDX)                         
045500                 IF TRUCK-ID (TRUCK-IDX) > TRUCK-TAB-NEXT-ID              
045600                    MOVE TRUCK-ID (TRUCK-IDX) TO TRUCK-TAB-NEXT-ID        
045700                 END-IF                                                   
045800     END-READ.                                                            
045900*                                                                         
046000 A040-LOAD-BID-MASTER.                                                    
046100     READ     BID-MASTER-IN                                               
046200              AT END CONTINUE                                             
046300              NOT AT END                                                  
046400                 ADD 1 TO BID-TAB-COUNT                                   
046500                 SET BID-IDX TO BID-TAB-COUNT                             
046600                 MOVE BID-MASTER-IN-REC TO BID-TAB-ENTRY (BID-IDX)        
046700                 IF BID-ID (BID-IDX) > BID-TAB-NEXT-ID                    
046800                    MOVE BID-ID (BID-IDX) TO BID-TAB-NEXT-ID              
046900                 END-IF                                                   
047000     END-READ.                                                            
047100*                                                                         
047200 A050-LOAD-BKG-MASTER.                                                    
047300     READ     BKG-MASTER-IN                                               
047400              AT END CONTINUE                                             
047500              NOT AT END                                                  
047600                 ADD 1 TO BKG-TAB-COUNT                                   
047700                 SET BKG-IDX TO BKG-TAB-COUNT                             
047800                 MOVE BKG-MASTER-IN-REC TO BKG-TAB-ENTRY (BKG-IDX)        
047900                 IF BKG-ID (BKG-IDX) > BKG-TAB-NEXT-ID                    
048000                    MOVE BKG-ID (BKG-IDX) TO BKG-TAB-NEXT-ID              
048100                 END-IF                                                   
048200     END-READ.                                                            
048300*                                                                         
048400 EJECT                                                                    
048500*----------------------------------------------------------------*        
048600 B000-PROCESS-TRANSACTIONS.                                               
048700*----------------------------------------------------------------*        
048800*    READ THE TRANSACTION FILE SEQUENTIALLY AND DISPATCH EACH             
048900*    TRANSACTION IN ARRIVAL ORDER - THE ORDER ON THE FILE IS THE          
049000*    ORDER OF APPLICATION.                                                
049100*                                                                         
049200     READ     TRANSACTION-FILE                                            
049300              AT END CONTINUE                                             
049400     END-READ.                                                            
049500     PERFORM  B010-PROCESS-ONE-TRANSACTION                                
049600        UNTIL WK-FS-TXNFILE-EOF.                                          
049700*                                                                         
049800 B099-PROCESS-TRANSACTIONS-EX.                                            
049900*----------------------------------------------------------------*        
050000     EXIT.                                                                
050100*                                                                         
050200 B010-PROCESS-ONE-TRANSACTION.                                            
050300     ADD      1                     TO WS-TOT-TXN-READ.                   
050400     MOVE     SPACES                TO WK-C-CWA-REASON.                   
050500     PERFORM  C000-DISPATCH-TRANSACTION                                   
050600        THRU  C099-DISPATCH-TRANSACTION-EX.                               
050700     IF       WK-C-CWA-APPLIED                                            
050800              ADD 1                 TO WS-TOT-TXN-APPLIED                 
050900     ELSE                                                                 
051000              ADD 1                 TO WS-TOT-TXN-REJECTED                
051100     END-IF.                                                              
051200     PERFORM  B020-PRINT-DETAIL-LINE.                                     
051300     READ     TRANSACTION-FILE                                            
051400              AT END CONTINUE                                             
051500     END-READ.                                                            
051600*                                                                         
051700 B020-PRINT-DETAIL-LINE.                                                  
051800     MOVE     SPACES                TO DTL-LINE.                          
051900     MOVE     TXN-CODE              TO DTL-TXN-CODE.                      
052000     MOVE     WK-C-CWA-KEY-1        TO DTL-KEY-REF.                       
052100     IF       WK-C-CWA-APPLIED                                            
052200              MOVE "APPLIED  "      TO DTL-DISPOSITION                    
052300     ELSE                                                                 
052400              MOVE "REJECTED "      TO DTL-DISPOSITION                    
052500     END-IF.                                                              
052600     MOVE     WK-C-CWA-REASON       TO DTL-REASON.                        
052700     PERFORM  Y020-WRITE-REPORT-LINE.                                     
052800     IF       TXN-CODE = "BB"                                             
052900              PERFORM B030-PRINT-RANK-LINES                               
053000     END-IF.                                                              
053100*                                                                         
053200 B030-PRINT-RANK-LINES.                                                   
053300     PERFORM  B031-PRINT-ONE-RANK-LINE                                    
053400        VARYING RANK-IDX FROM 1 BY 1                                      
053500        UNTIL RANK-IDX > RANK-TAB-COUNT.                                  
053600*                                                                         
053700 B031-PRINT-ONE-RANK-LINE.                                                
053800     MOVE     SPACES                      TO RNK-LINE.                    
053900     MOVE     RANK-IDX                    TO RNK-RANK-NO.                 
054000     MOVE     RANK-BID-ID (RANK-IDX)      TO RNK-BID-ID.                  
054100     MOVE     RANK-TRAN-ID (RANK-IDX)     TO RNK-TRAN-ID.                 
054200     MOVE     RANK-RATE (RANK-IDX)        TO RNK-RATE.                    
054300     MOVE     RANK-SCORE (RANK-IDX)       TO RNK-SCORE.                   
054400     MOVE     RANK-RATING (RANK-IDX)      TO RNK-RATING.          TMS0226 
054500     PERFORM  Y021-WRITE-RANK-LINE.                               TMS0226 
054600     ADD      1                    TO WS-RNK-LINES-PRINTED.       TMS0226 
054700*                                                                         
054800 EJECT                                                                    
054900*----------------------------------------------------------------*        
055000 C000-DISPATCH-TRANSACTION.                                               
055100*----------------------------------------------------------------*        
055200*    ROUTE THE TRANSACTION TO THE PROGRAM THAT OWNS IT.  EACH             
055300*    SUBROUTINE IS PASSED THE COMMON CALL WORK AREA, THE MASTER           
055400*    TABLE(S) IT NEEDS AND THE TRANSACTION-SPECIFIC DATA GROUP.           
055500*    NONE OF THE SUBROUTINES TOUCH A FILE DIRECTLY.                       
055600*                                                                         
055700     MOVE     TXN-CODE              TO WK-C-CWA-TXN-CODE.                 
055800     MOVE     TXN-TIMESTAMP         TO WK-C-CWA-TIMESTAMP.                
055900     MOVE     ZERO                  TO WK-C-CWA-KEY-1                     
056000                                        WK-C-CWA-KEY-2                    
056100                                        WK-C-CWA-KEY-3                    
056200                                        WK-C-CWA-RESULT-KEY.              
056300*                                                                         
056400     EVALUATE TXN-CODE                                                    
056500         WHEN "LC"                                                        
056600              CALL "TMSVLOD" USING WK-C-CWA-LINKAGE                       
056700                                    LOAD-TABLE                            
056800                                    TXN-LC-DATA                           
056900         WHEN "LX"                                                        
057000              CALL "TMSVLOD" USING WK-C-CWA-LINKAGE                       
057100                                    LOAD-TABLE                            
057200                                    TXN-LX-DATA                           
057300         WHEN "TR"                                                        
057400              CALL "TMSVTRN" USING WK-C-CWA-LINKAGE                       
057500                                    TRAN-TABLE                            
057600                                    TRUCK-TABLE                           
057700                                    TXN-TR-DATA                           
057800         WHEN "TU"                                                        
057900              CALL "TMSVTRN" USING WK-C-CWA-LINKAGE                       
058000                                    TRAN-TABLE                            
058100                                    TRUCK-TABLE                           
058200                                    TXN-TU-DATA                           
058300         WHEN "BS"                                                        
058400              CALL "TMSVBID" USING WK-C-CWA-LINKAGE                       
058500                                    LOAD-TABLE                            
058600                                    TRAN-TABLE                            
058700                                    TRUCK-TABLE                           
058800                                    BID-TABLE                             
058900                                    TXN-BS-DATA                           
059000         WHEN "BR"                                                        
059100              CALL "TMSVBID" USING WK-C-CWA-LINKAGE                       
059200                                    LOAD-TABLE                            
059300                                    TRAN-TABLE                            
059400                                    TRUCK-TABLE                           
059500                                    BID-TABLE                             
059600                                    TXN-BR-DATA                           
059700         WHEN "BB"                                                        
059800              ADD 1 TO WS-TOT-BB-REQUESTS                                 
059900              CALL "TMSVRNK" USING WK-C-CWA-LINKAGE                       
060000                                    LOAD-TABLE                            
060100                                    TRAN-TABLE                            
060200                                    BID-TABLE                             
060300                                    RANK-TABLE                            
060400                                    TXN-BB-DATA                           
060500         WHEN "KC"                                                        
060600              CALL "TMSVBKG" USING WK-C-CWA-LINKAGE                       
060700                                    LOAD-TABLE                            
060800                                    TRAN-TABLE                            
060900                                    TRUCK-TABLE                           
061000                                    BID-TABLE                             
061100                                    BKG-TABLE                             
061200                                    TXN-KC-DATA                           
061300         WHEN "KX"                                                        
061400              CALL "TMSVBKG" USING WK-C-CWA-LINKAGE                       
061500                                    LOAD-TABLE                            
061600                                    TRAN-TABLE                            
061700                                    TRUCK-TABLE                           
061800                                    BID-TABLE                             
061900                                    BKG-TABLE                             
062000                                    TXN-KX-DATA                           
062100         WHEN OTHER                                                       
062200              SET WK-C-CWA-NOT-FOUND TO TRUE                              
062300              MOVE "UNKNOWN TXN CODE"     TO WK-C-CWA-REASON              
062400     END-EVALUATE.                                                        
062500*                                                                         
062600     PERFORM  C010-POST-DISPATCH-COUNTS.                                  
062700*                                                                         
062800 C099-DISPATCH-TRANSACTION-EX.                                            
062900*----------------------------------------------------------------*        
063000     EXIT.                                                                
063100*                                                                         
063200 C010-POST-DISPATCH-COUNTS.                                               
063300*    UPDATE THE PER-TRANSACTION-CODE CONTROL TOTALS.  THE                 
063400*    READ/APPLIED/REJECTED TOTALS ARE KEPT IN B010 ABOVE.                 
063500     EVALUATE TXN-CODE                                                    
063600         WHEN "LC"                                                        
063700              IF WK-C-CWA-APPLIED                                         
063800                 ADD 1 TO WS-TOT-LOADS-CREATED                            
063900              END-IF                                                      
064000         WHEN "LX"                                                        
064100              IF WK-C-CWA-APPLIED                                         
064200                 ADD 1 TO WS-TOT-LOADS-CANCELLED                          
064300              END-IF                                                      
064400         WHEN "TR"                                                        
064500              IF WK-C-CWA-APPLIED                                         
064600                 ADD 1 TO WS-TOT-TRAN-REGISTERED                          
064700              END-IF                                                      
064800         WHEN "BS"                                                        
064900              IF WK-C-CWA-APPLIED                                         
065000                 ADD 1 TO WS-TOT-BIDS-SUBMITTED                           
065100              END-IF                                                      
065200         WHEN "BR"                                                        
065300              IF WK-C-CWA-APPLIED                                         
065400                 ADD 1 TO WS-TOT-BIDS-REJECTED                            
065500              END-IF                                                      
065600         WHEN "KC"                                                        
065700              IF WK-C-CWA-APPLIED                                         
065800                 ADD 1 TO WS-TOT-BKGS-CREATED                             
065900              END-IF                                                      
066000         WHEN "KX"                                                        
066100              IF WK-C-CWA-APPLIED                                         
066200                 ADD 1 TO WS-TOT-BKGS-CANCELLED                           
066300              END-IF                                                      
066400     END-EVALUATE.                                                        
066500*                                                                         
066600 EJECT                                                                    
066700*----------------------------------------------------------------*        
066800 Y000-WRITE-MASTERS.                                                      
066900*----------------------------------------------------------------*        
067000*    REWRITE ALL FIVE MASTERS FROM THE WORKING STORAGE TABLES AND         
067100*    PRINT THE TRAILING CONTROL TOTALS.                                   
067200*                                                                         
067300     PERFORM  Y005-WRITE-ONE-LOAD                                         
067400        VARYING LOAD-IDX FROM 1 BY 1                                      
067500        UNTIL LOAD-IDX > LOAD-TAB-COUNT.                                  
067600     PERFORM  Y006-WRITE-ONE-TRAN                                         
067700        VARYING TRAN-IDX FROM 1 BY 1                                      
067800        UNTIL TRAN-IDX > TRAN-TAB-COUNT.                                  
067900     PERFORM  Y007-WRITE-ONE-TRUCK                                        
068000        VARYING TRUCK-IDX FROM 1 BY 1                                     
068100        UNTIL TRUCK-IDX > TRUCK-TAB-COUNT.                                
068200     PERFORM  Y008-WRITE-ONE-BID                                          
068300        VARYING BID-IDX FROM 1 BY 1                                       
068400        UNTIL BID-IDX > BID-TAB-COUNT.                                    
068500     PERFORM  Y009-WRITE-ONE-BKG                                          
068600        VARYING BKG-IDX FROM 1 BY 1                                       
068700        UNTIL BKG-IDX > BKG-TAB-COUNT.                                    
068800*                                                                         
068900     PERFORM  Y100-PRINT-TRAILER.                                         
069000*                                                                         
069100 Y099-WRITE-MASTERS-EX.                                                   
069200*----------------------------------------------------------------*        
069300     EXIT.                                                                
069400*                                                                         
069500 Y005-WRITE-ONE-LOAD.                                                     
069600     MOVE     LOAD-TAB-ENTRY (LOAD-IDX) TO LOAD-MASTER-OUT-REC.           
069700     WRITE    LOAD-MASTER-OUT-REC.                                        
069800*                                                                         
069900 Y006-WRITE-ONE-TRAN.                                                     
070000     MOVE     TRAN-TAB-ENTRY (TRAN-IDX) TO TRAN-MASTER-OUT-REC.           
070100     WRITE    TRAN-MASTER-OUT-REC.                                        
070200*                                                                         
070300 Y007-WRITE-ONE-TRUCK.                                                    
070400     MOVE     TRUCK-TAB-ENTRY (TRUCK-IDX) TO TRUCK-MASTER-OUT-REC.        
070500     WRITE    TRUCK-MASTER-OUT-REC.                                       
070600*                                                                         
070700 Y008-WRITE-ONE-BID.                                                      
070800     MOVE     BID-TAB-ENTRY (BID-IDX) TO BID-MASTER-OUT-REC.              
070900     WRITE    BID-MASTER-OUT-REC.                                         
071000*                                                                         
071100 Y009-WRITE-ONE-BKG.                                                      
071200     MOVE     BKG-TAB-ENTRY (BKG-IDX) TO BKG-MASTER-OUT-REC.              
071300     WRITE    BKG-MASTER-OUT-REC.                                         
071400*                                                                         
071500 Y010-PRINT-HEADING.                                                      
071600     ADD      1                    TO WS-PAGE-NO.                         
071700     MOVE     SPACES               TO REPORT-RECORD.                      
071800     MOVE     WS-RUN-DATE          TO HDG-1-DATE.                         
071900     MOVE     WS-PAGE-NO           TO HDG-1-PAGE.                         
072000     WRITE    REPORT-RECORD FROM HDG-LINE-1 AFTER PAGE.                   
072100     WRITE    REPORT-RECORD FROM HDG-LINE-2 AFTER 2.                      
072200     MOVE     ZERO                 TO WS-LINE-CNT.                        
072300*                                                                         
072400 Y020-WRITE-REPORT-LINE.                                                  
072500     IF       WS-LINE-CNT NOT < WS-LINES-PER-PAGE                         
072600              PERFORM Y010-PRINT-HEADING                                  
072700     END-IF.                                                              
072800     WRITE    REPORT-RECORD FROM DTL-LINE AFTER 1.                        
072900     ADD      1                    TO WS-LINE-CNT.                        
073000*                                                                         
073100 Y021-WRITE-RANK-LINE.                                            TMS0226 
073200*    SAME PAGE-BREAK LOGIC AS Y020 BUT SOURCES THE RANKED         TMS0226 
073300*    SUB-LIST LINE LAYOUT INSTEAD OF THE DETAIL LINE LAYOUT.      TMS0226 
073400*                                                                         
073500     IF       WS-LINE-CNT NOT < WS-LINES-PER-PAGE                         
073600              PERFORM Y010-PRINT-HEADING                                  
073700     END-IF.                                                              
073800     WRITE    REPORT-RECORD FROM RNK-LINE AFTER 1.                        
073900     ADD      1                    TO WS-LINE-CNT.                        
074000*                                                                         
074100 Y100-PRINT-TRAILER.                                                      
074200     MOVE     WS-TOT-TXN-READ        TO TRL-TXN-READ.                     
074300     MOVE     WS-TOT-TXN-APPLIED     TO TRL-TXN-APPLIED.                  
074400     MOVE     WS-TOT-TXN-REJECTED    TO TRL-TXN-REJECTED.                 
074500     MOVE     WS-TOT-LOADS-CREATED   TO TRL-LOADS-CREATED.                
074600     MOVE     WS-TOT-LOADS-CANCELLED TO TRL-LOADS-CANCELLED.              
074700     MOVE     WS-TOT-BKGS-CREATED    TO TRL-BKGS-CREATED.                 
074800     MOVE     WS-TOT-BKGS-CANCELLED  TO TRL-BKGS-CANCELLED.               
074900     MOVE     WS-TOT-BIDS-SUBMITTED  TO TRL-BIDS-SUBMITTED.               
075000     MOVE     WS-TOT-BIDS-REJECTED   TO TRL-BIDS-REJECTED.                
075100     WRITE    REPORT-RECORD FROM TRL-LINE-1 AFTER 2.                      
075200     WRITE    REPORT-RECORD FROM TRL-LINE-2 AFTER 1.                      
075300     MOVE     WS-RNK-LINES-PRINTED   TO TRL-RNK-LINES-PRT.        TMS0226 
075400     WRITE    REPORT-RECORD FROM TRL-LINE-3 AFTER 1.                      
075500*                                                                         
075600 EJECT                                                                    
075700 Y900-ABNORMAL-TERMINATION.                                               
075800     PERFORM  Z000-END-PROGRAM-ROUTINE                                    
075900        THRU  Z099-END-PROGRAM-ROUTINE-EX.                                
076000     EXIT PROGRAM.                                                        
076100*                                                                         
076200*----------------------------------------------------------------*        
076300 Z000-END-PROGRAM-ROUTINE.                                                
076400*----------------------------------------------------------------*        
076500     CLOSE    LOAD-MASTER-IN  LOAD-MASTER-OUT                             
076600              TRAN-MASTER-IN  TRAN-MASTER-OUT                             
076700              TRUCK-MASTER-IN TRUCK-MASTER-OUT                            
076800              BID-MASTER-IN   BID-MASTER-OUT                              
076900              BKG-MASTER-IN   BKG-MASTER-OUT                              
077000              TRANSACTION-FILE REPORT-FILE.                               
077100*                                                                         
077200 Z099-END-PROGRAM-ROUTINE-EX.                                             
077300*----------------------------------------------------------------*        
077400     EXIT.                                                                
077500*                                                                         
077600******************************************************************        
077700*************** END OF PROGRAM SOURCE - TMSB100 *****************         
077800******************************************************************        
