000100*****************************************************************         
000200* TMSTRAN  -  TRANSPORTER MASTER RECORD  (50 BYTES FIXED)                 
000300*             ONE ENTRY PER REGISTERED TRANSPORTER.                       
000400*****************************************************************         
000500* AMENDMENT HISTORY:                                                      
000600*****************************************************************         
000700* TMS0001 - JRH - 02/14/1989 - INITIAL VERSION.                           
000800* TMS0063 - CMT - 11/30/1992 - RATING CHANGED FROM 9(1) UNSIGNED          
000900*                              TO S9(1)V99 TO CARRY TWO DECIMALS.         
001000*****************************************************************         
001100 05  TRANSPORTER-RECORD           PIC X(50).                              
001200 05  TRANSPORTER-FIELDS REDEFINES TRANSPORTER-RECORD.                     
001300     10  TRAN-ID                  PIC 9(08).                              
001400*        TRANSPORTER KEY - ASSIGNED BY TMSVTRN ON TR                      
001500     10  TRAN-COMPANY-NAME        PIC X(30).                              
001600*        COMPANY NAME                                                     
001700     10  TRAN-RATING              PIC S9(1)V99 COMP-3.            TMS0063 
001800*        RATING, 0.00 - 5.00                                              
001900     10  FILLER                   PIC X(10).                              
