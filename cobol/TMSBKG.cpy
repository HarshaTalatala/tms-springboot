000100*****************************************************************         
000200* TMSBKG   -  BOOKING MASTER RECORD  (80 BYTES FIXED)                     
000300*             ONE ENTRY PER BOOKING CREATED FROM AN ACCEPTED BID.         
000400*****************************************************************         
000500* AMENDMENT HISTORY:                                                      
000600*****************************************************************         
000700* TMS0001 - JRH - 02/14/1989 - INITIAL VERSION.                           
000800*****************************************************************         
000900 05  BOOKING-RECORD                PIC X(80).                             
001000 05  BOOKING-FIELDS REDEFINES BOOKING-RECORD.                             
001100     10  BKG-ID                    PIC 9(08).                             
001200*        BOOKING KEY - ASSIGNED BY TMSVBKG ON KC                          
001300     10  BKG-LOAD-ID               PIC 9(08).                             
001400*        LOAD                                                             
001500     10  BKG-BID-ID                PIC 9(08).                             
001600*        ACCEPTED BID                                                     
001700     10  BKG-TRAN-ID               PIC 9(08).                             
001800*        TRANSPORTER                                                      
001900     10  BKG-ALLOCATED-TRUCKS      PIC 9(04).                             
002000*        TRUCKS ALLOCATED                                                 
002100     10  BKG-FINAL-RATE            PIC S9(09)V99 COMP-3.                  
002200*        AGREED FINAL RATE                                                
002300     10  BKG-STATUS                PIC X(14).                             
002400*        CONFIRMED/CANCELLED                                              
002500     10  BKG-BOOKED-AT             PIC 9(14).                             
002600*        BOOKING TIMESTAMP                                                
002700     10  FILLER                    PIC X(10).                             
