000100*****************************************************************         
000200* TMSBID   -  BID MASTER RECORD  (80 BYTES FIXED)                         
000300*             ONE ENTRY PER BID SUBMITTED AGAINST A LOAD.                 
000400*****************************************************************         
000500* AMENDMENT HISTORY:                                                      
000600*****************************************************************         
000700* TMS0001 - JRH - 02/14/1989 - INITIAL VERSION.                           
000800* TMS0071 - DLP - 03/11/1993 - BID-STATUS WIDENED 6 TO 8 TO FIT           
000900*                              "REJECTED".                                
001000*****************************************************************         
001100 05  BID-RECORD                   PIC X(80).                              
001200 05  BID-FIELDS REDEFINES BID-RECORD.                                     
001300     10  BID-ID                   PIC 9(08).                              
001400*        BID KEY - ASSIGNED BY TMSVBID ON BS                              
001500     10  BID-LOAD-ID               PIC 9(08).                             
001600*        LOAD BID ON                                                      
001700     10  BID-TRAN-ID               PIC 9(08).                             
001800*        BIDDING TRANSPORTER                                              
001900     10  BID-PROPOSED-RATE         PIC S9(09)V99 COMP-3.                  
002000*        PROPOSED RATE                                                    
002100     10  BID-TRUCKS-OFFERED        PIC 9(04).                             
002200*        TRUCKS OFFERED                                                   
002300     10  BID-TRUCK-TYPE            PIC X(15).                             
002400*        TRUCK TYPE OFFERED                                               
002500     10  BID-STATUS                PIC X(08).                     TMS0071 
002600*        PENDING/ACCEPTED/REJECTED                                        
002700     10  BID-SUBMITTED-AT          PIC 9(14).                             
002800*        SUBMISSION TIMESTAMP                                             
002900     10  FILLER                    PIC X(09).                             
